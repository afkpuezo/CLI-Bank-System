000100 **************************************************************** 00000100
000200 *                                                               *00000200
000300 *    REQCOPY  -  BATCH REQUEST RECORD                          * 00000300
000400 *                                                               *00000400
000500 *    ONE ENTRY PER INCOMING REQUEST IN THE BANKREQ DECK.  THIS  *00000500
000600 *    LAYOUT HAS NO COUNTERPART AMONG THE SOURCE'S DATA OBJECTS  *00000600
000700 *    - IT IS THE FIXED-FORMAT STAND-IN FOR THE "ACTION CODE     *00000700
000800 *    PLUS ORDERED PARAMETER LIST" THAT THE ORIGINAL FRONT END   *00000800
000900 *    READ ONE AT A TIME FROM THE TERMINAL.                      *00000900
001000 *                                                               *00001000
001100 **************************************************************** 00001100
001200 *    CHANGE LOG                                                  00001200
001300 *    DATE-WRITTEN  04/09/87                                      00001300
001400 *    87/04/09  RFS  0003  ORIGINAL LAYOUT, 4 PARAMETER SLOTS     00001400
001500 *    91/04/02  DWS  0058  WIDENED TO 6 PARAMETER SLOTS FOR THE   00001500
001600 *                         VIEW-TRANSACTIONS EXPLICIT-ID-LIST CASE00001600
001700 *    99/01/05  MPH  0107  Y2K REVIEW - NO DATE FIELDS IN THIS    00001700
001800 *                         RECORD, NO CHANGE REQUIRED.  SIGNED OFF00001800
001900 *                                                                00001900
002000 01  REQ-RECORD.                                                  00002000
002100     05  REQ-ACTION-CODE             PIC X(08).                   00002100
002200     05  REQ-PARAM-COUNT             PIC 9(02) COMP-3.            00002200
002300     05  REQ-PARAM-TABLE.                                         00002300
002400         10  REQ-PARAM               PIC X(20)                    00002400
002500                 OCCURS 6 TIMES.                                  00002500
002600     05  FILLER                      PIC X(02).                   00002600
