000100 **************************************************************** 00000100
000200 *                                                               *00000200
000300 *    BANKCOM  -  COMMON CONDITION-NAME COPYBOOK                * 00000300
000400 *                                                               *00000400
000500 *    SHARED BY THE TRANSACTION DRIVER (BANKTRN) AND THE MASTER * 00000500
000600 *    FILE SERVICES SUBPROGRAM (BANKDAO) SO BOTH PROGRAMS AGREE * 00000600
000700 *    ON EVERY CODE VALUE WITHOUT HARD-CODING LITERALS TWICE.   * 00000700
000800 *                                                               *00000800
000900 **************************************************************** 00000900
001000 *    CHANGE LOG                                                  00001000
001100 *    DATE-WRITTEN  03/11/87                                      00001100
001200 *    87/03/11  RFS  0000  ORIGINAL COPYBOOK, PROFILE TYPE CODES  00001200
001300 *    88/01/22  RFS  0012  ADDED ACCOUNT STATUS/TYPE CONDITIONS   00001300
001400 *    89/06/09  DWS  0031  ADDED TRANSACTION-TYPE CONDITION NAMES 00001400
001500 *    91/04/02  DWS  0055  ADDED DAO FUNCTION-CODE CONDITIONS     00001500
001600 *    93/10/19  JKL  0070  ADDED DAO RETURN-CODE CONDITIONS       00001600
001700 *    96/02/14  JKL  0088  ADDED REQUEST ACTION-CODE LIST         00001700
001800 *    99/01/05  MPH  0103  Y2K REVIEW - NO DATE FIELDS HERE,      00001800
001900 *                         NO CHANGE REQUIRED.  SIGNED OFF.       00001900
002000 *    02/07/30  MPH  0119  ADDED CREATE-EMPLOY/CREATE-ADMIN CODES 00002000
002100 *    05/11/14  MPH  0142  ADDED DAO OPEN/CLOSE FUNCTION CODES    00002100
002200 *                                                                00002200
002300 *    PROFILE TYPE (PRF-PROFILE-TYPE, WS-CURRENT-PROFILE-TYPE)    00002300
002400 01  CM-PROFILE-TYPE-CODE           PIC X(03).                    00002400
002500     88  CM-PROFILE-NONE              VALUE 'NON'.                00002500
002600     88  CM-PROFILE-CUSTOMER          VALUE 'CST'.                00002600
002700     88  CM-PROFILE-EMPLOYEE          VALUE 'EMP'.                00002700
002800     88  CM-PROFILE-ADMIN             VALUE 'ADM'.                00002800
002900 *                                                                00002900
003000 *    ACCOUNT STATUS (ACC-ACCOUNT-STATUS)                         00003000
003100 01  CM-ACCOUNT-STATUS-CODE         PIC X(03).                    00003100
003200     88  CM-STATUS-NONE               VALUE 'NON'.                00003200
003300     88  CM-STATUS-OPEN                VALUE 'OPN'.               00003300
003400     88  CM-STATUS-CLOSED              VALUE 'CLS'.               00003400
003500     88  CM-STATUS-PENDING             VALUE 'PND'.               00003500
003600 *                                                                00003600
003700 *    ACCOUNT TYPE (ACC-ACCOUNT-TYPE)                             00003700
003800 01  CM-ACCOUNT-TYPE-CODE           PIC X(03).                    00003800
003900     88  CM-TYPE-NONE                 VALUE 'NON'.                00003900
004000     88  CM-TYPE-SINGLE                VALUE 'SNG'.               00004000
004100     88  CM-TYPE-JOINT                 VALUE 'JNT'.               00004100
004200 *                                                                00004200
004300 *    TRANSACTION TYPE (TRN-TRANSACTION-TYPE)                     00004300
004400 01  CM-TRANSACTION-TYPE-CODE       PIC X(03).                    00004400
004500     88  CM-TRAN-NONE                  VALUE 'NON'.               00004500
004600     88  CM-TRAN-ACCT-REGISTERED       VALUE 'ACR'.               00004600
004700     88  CM-TRAN-ACCT-APPROVED         VALUE 'ACA'.               00004700
004800     88  CM-TRAN-ACCT-CLOSED           VALUE 'ACC'.               00004800
004900     88  CM-TRAN-FUNDS-TRANSFERRED     VALUE 'FTR'.               00004900
005000     88  CM-TRAN-FUNDS-DEPOSITED       VALUE 'FDP'.               00005000
005100     88  CM-TRAN-FUNDS-WITHDRAWN       VALUE 'FWD'.               00005100
005200     88  CM-TRAN-USER-REGISTERED       VALUE 'URG'.               00005200
005300     88  CM-TRAN-OWNER-ADDED           VALUE 'AOA'.               00005300
005400     88  CM-TRAN-OWNER-REMOVED         VALUE 'AOR'.               00005400
005500 *                                                                00005500
005600 *    REQUEST ACTION CODE (REQ-ACTION-CODE)                       00005600
005700 01  CM-ACTION-CODE                 PIC X(08).                    00005700
005800     88  CM-ACT-REGISTER-USER          VALUE 'REGUSER '.          00005800
005900     88  CM-ACT-LOG-IN                 VALUE 'LOGIN   '.          00005900
006000     88  CM-ACT-LOG-OUT                VALUE 'LOGOUT  '.          00006000
006100     88  CM-ACT-QUIT                   VALUE 'QUIT    '.          00006100
006200     88  CM-ACT-APPLY-ACCT             VALUE 'APPLYACT'.          00006200
006300     88  CM-ACT-APPROVE-ACCT           VALUE 'APPRVACT'.          00006300
006400     88  CM-ACT-DENY-ACCT              VALUE 'DENYACT '.          00006400
006500     88  CM-ACT-CLOSE-ACCT             VALUE 'CLOSEACT'.          00006500
006600     88  CM-ACT-ADD-OWNER              VALUE 'ADDOWNER'.          00006600
006700     88  CM-ACT-REMOVE-OWNER           VALUE 'RMVOWNER'.          00006700
006800     88  CM-ACT-DEPOSIT                VALUE 'DEPOSIT '.          00006800
006900     88  CM-ACT-WITHDRAW               VALUE 'WITHDRAW'.          00006900
007000     88  CM-ACT-TRANSFER               VALUE 'TRANSFER'.          00007000
007100     88  CM-ACT-VIEW-ACCTS             VALUE 'VWACCTS '.          00007100
007200     88  CM-ACT-VIEW-SELF              VALUE 'VWSELF  '.          00007200
007300     88  CM-ACT-VIEW-USERS             VALUE 'VWUSERS '.          00007300
007400     88  CM-ACT-VIEW-TRANS             VALUE 'VWTRANS '.          00007400
007500     88  CM-ACT-CREATE-EMPLOYEE        VALUE 'MKEMPLOY'.          00007500
007600     88  CM-ACT-CREATE-ADMIN           VALUE 'MKADMIN '.          00007600
007700 *                                                                00007700
007800 *    DAO FUNCTION CODE (DAO-FUNCTION-CODE IN THE CALL INTERFACE) 00007800
007900 01  CM-DAO-FUNCTION-CODE           PIC X(08).                    00007900
008000     88  CM-DAO-FN-READ-ID             VALUE 'READ-ID '.          00008000
008100     88  CM-DAO-FN-READ-USERNAME       VALUE 'READ-UNM'.          00008100
008200     88  CM-DAO-FN-READ-ALL            VALUE 'READ-ALL'.          00008200
008300     88  CM-DAO-FN-READ-BY-USER        VALUE 'READ-ACU'.          00008300
008400     88  CM-DAO-FN-READ-BY-ACCT        VALUE 'READ-ACC'.          00008400
008500     88  CM-DAO-FN-WRITE               VALUE 'WRITE   '.          00008500
008600     88  CM-DAO-FN-NEXT-ID             VALUE 'NEXT-ID '.          00008600
008700     88  CM-DAO-FN-OPEN                VALUE 'OPEN    '.          00008700
008800     88  CM-DAO-FN-CLOSE               VALUE 'CLOSE   '.          00008800
008900 *                                                                00008900
009000 *    DAO RETURN CODE (DAO-RETURN-CODE IN THE CALL INTERFACE)     00009000
009100 01  CM-DAO-RETURN-CODE             PIC 9(02) COMP-3.             00009100
009200     88  CM-DAO-OK                     VALUE 00.                  00009200
009300     88  CM-DAO-NOT-FOUND              VALUE 04.                  00009300
009400     88  CM-DAO-FILE-ERROR            VALUE 08.                   00009400
009500     88  CM-DAO-BAD-FUNCTION           VALUE 12.                  00009500
