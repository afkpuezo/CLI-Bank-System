000100 **************************************************************** 00000100
000200 *                                                               *00000200
000300 *    TRNCOPY  -  TRANSACTION LOG MASTER RECORD                 * 00000300
000400 *                                                               *00000400
000500 *    ONE ENTRY PER STATE-CHANGING ACTION EVER PROCESSED BY      *00000500
000600 *    BANKTRN.  KEYED BY TRN-TRANSACTION-ID ON TRNMSTR.  -1 IN   *00000600
000700 *    ANY OF THE SIGNED FIELDS BELOW MEANS "NOT APPLICABLE TO    *00000700
000800 *    THIS TRANSACTION TYPE" - SEE THE TRANSACTION-TYPE TABLE    *00000800
000900 *    IN BANKCOM FOR WHICH FIELDS APPLY TO WHICH TYPE.           *00000900
001000 *                                                               *00001000
001100 **************************************************************** 00001100
001200 *    CHANGE LOG                                                  00001200
001300 *    DATE-WRITTEN  04/02/87                                      00001300
001400 *    87/04/02  RFS  0002  ORIGINAL LAYOUT                        00001400
001500 *    89/06/09  DWS  0032  WIDENED TRN-TIMESTAMP TO X(26) TO      00001500
001600 *                         MATCH THE SYSTEM TIMESTAMP SERVICE     00001600
001700 *    99/01/05  MPH  0106  Y2K REVIEW - TRN-TIMESTAMP IS A        00001700
001800 *                         CAPTURED DISPLAY STRING, NOT A DATE    00001800
001900 *                         FIELD WE COMPUTE ON.  NO CHANGE        00001900
002000 *                         REQUIRED.  SIGNED OFF.                 00002000
002100 *                                                                00002100
002200 01  TRN-MASTER-RECORD.                                           00002200
002300     05  TRN-RECORD-TAG              PIC X(03).                   00002300
002400     05  TRN-TRANSACTION-ID          PIC 9(09).                   00002400
002500     05  TRN-TIMESTAMP               PIC X(26).                   00002500
002600     05  TRN-TRANSACTION-TYPE        PIC X(03).                   00002600
002700     05  TRN-ACTING-USER-ID          PIC S9(09).                  00002700
002800     05  TRN-SOURCE-ACCOUNT-ID       PIC S9(09).                  00002800
002900     05  TRN-DEST-ACCOUNT-ID         PIC S9(09).                  00002900
003000     05  TRN-MONEY-AMOUNT            PIC S9(09).                  00003000
003100     05  FILLER                      PIC X(09).                   00003100
003200 *                                                                00003200
003300 *    ALTERNATE VIEW - SCANS TRNMSTR FOR THE HIGHEST ASSIGNED     00003300
003400 *    TRANSACTION-ID (SEE 400-FIND-HIGHEST-ID IN BANKDAO).        00003400
003500 01  TRN-MASTER-RECORD-KEY-VIEW REDEFINES TRN-MASTER-RECORD.      00003500
003600     05  FILLER                      PIC X(03).                   00003600
003700     05  TRN-KEY-VIEW-TRAN-ID        PIC 9(09).                   00003700
003800     05  FILLER                      PIC X(68).                   00003800
