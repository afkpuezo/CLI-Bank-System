000100 **************************************************************** 00000100
000200 *                                                               *00000200
000300 *    BANKTRN  -  BANK TRANSACTION REQUEST DRIVER                *00000300
000400 *                                                               *00000400
000500 **************************************************************** 00000500
000600 IDENTIFICATION DIVISION.                                         00000600
000700 PROGRAM-ID.    BANKTRN.                                          00000700
000800 AUTHOR.        D. L. STOUT.                                      00000800
000900 INSTALLATION.  SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.      00000900
001000 DATE-WRITTEN.  04/09/87.                                         00001000
001100 DATE-COMPILED.                                                   00001100
001200 SECURITY.      NON-CONFIDENTIAL.                                 00001200
001300 *                                                                00001300
001400 *    READS A STREAM OF BANK TRANSACTION REQUESTS (BANKREQ) AND   00001400
001500 *    APPLIES EACH ONE AGAINST THE USER PROFILE AND BANK ACCOUNT  00001500
001600 *    MASTERS, WHICH ARE OWNED AND MAINTAINED BY THE BANKDAO      00001600
001700 *    SUBPROGRAM.  THIS PROGRAM NEVER OPENS PRFMSTR, ACCMSTR OR   00001700
001800 *    TRNMSTR DIRECTLY - EVERY READ AND WRITE GOES THROUGH A      00001800
001900 *    CALL TO BANKDAO.  A SINGLE "CURRENT USER" IS CARRIED IN     00001900
002000 *    WORKING-STORAGE FOR THE LIFE OF THE RUN, THE SAME WAY THE   00002000
002100 *    ORIGINAL TELLER TERMINAL KEPT ONE LOGGED-ON OPERATOR.       00002100
002200 *                                                                00002200
002300 *    THIS IS THE BATCH DESCENDANT OF THE OLD ON-LINE "BANKER'S   00002300
002400 *    WORKBENCH" TERMINAL PROGRAM - REQUESTS THAT USED TO COME    00002400
002500 *    FROM A 3270 SCREEN NOW COME FROM A SEQUENTIAL REQUEST FILE  00002500
002600 *    SO THE NIGHTLY RECONCILIATION RUN CAN REPLAY A DAY'S WORTH  00002600
002700 *    OF TELLER ACTIVITY UNATTENDED.                              00002700
002800 *                                                                00002800
002900 *    CHANGE LOG                                                  00002900
003000 *    87/04/09  DLS  0005  ORIGINAL PROGRAM - REGISTER/LOGIN/     00003000
003100 *                         LOGOUT/APPLY/APPROVE/DENY ONLY         00003100
003200 *    88/09/02  RFS  0017  ADDED DEPOSIT, WITHDRAW, TRANSFER      00003200
003300 *    89/06/09  DWS  0032  ADDED ADD-OWNER, REMOVE-OWNER          00003300
003400 *    91/04/02  DWS  0060  ADDED VIEW-ACCOUNTS, VIEW-USERS,       00003400
003500 *                         VIEW-TRANSACTIONS, VIEW-SELF           00003500
003600 *    93/10/19  JKL  0074  ADDED CLOSE-ACCOUNT, CREATE-EMPLOYEE,  00003600
003700 *                         CREATE-ADMIN.  REWORKED PERMISSION     00003700
003800 *                         CHECK INTO ITS OWN PARAGRAPH           00003800
003900 *    96/02/14  JKL  0090  SWITCHED FILE ACCESS OVER TO THE NEW   00003900
004000 *                         BANKDAO SUBPROGRAM - RETIRED THE OLD   00004000
004100 *                         IN-LINE READ/REWRITE LOGIC IN THIS     00004100
004200 *                         PROGRAM ENTIRELY                       00004200
004300 *    99/01/05  MPH  0109  Y2K REVIEW - TRN-TIMESTAMP IS A FREE   00004300
004400 *                         TEXT FIELD FROM THE SYSTEM CLOCK, NO   00004400
004500 *                         2-DIGIT YEAR STORED.  SIGNED OFF.      00004500
004600 *    02/07/30  MPH  0120  ADDED CREATE-EMPLOYEE/CREATE-ADMIN     00004600
004700 *                         PERMISSION RULE FOR ADMIN ONLY         00004700
004800 *    05/11/14  MPH  0144  BANKDAO NOW OWNS THE OPEN/CLOSE OF THE 00004800
004900 *                         MASTERS - CALL IT AT 700 AND 790       00004900
005000 *    09/03/20  RFS  0156  FIXED REMOVE-OWNER SO THE LAST OWNER   00005000
005100 *                         OF AN OPEN ACCOUNT CANNOT BE DROPPED   00005100
005110 *    11/06/14  RFS  0163  CORRECTED SOURCE/DEST ACCOUNT ID ON    00005110
005120 *                         OPEN, CLOSE, DEPOSIT, WITHDRAW AND     00005120
005130 *                         OWNER ADD/REMOVE; CREATE-EMPLOYEE AND  00005130
005140 *                         CREATE-ADMIN NOW LOG A URG TRANSACTION 00005140
005150 *                         LIKE REGISTER-USER                     00005150
005160 *    12/09/10  RFS  0171  ADDED THE EXPLICIT TRANSACTION-ID LIST 00005160
005170 *                         CASE TO VIEW-TRANSACTIONS (SEE REQCOPY 00005170
005180 *                         91/04/02 DWS 0058) AND A BY-USER CASE  00005180
005190 *                         TO VIEW-ACCOUNTS                       00005190
005191 *    13/02/22  RFS  0178  ADD-OWNER NOW REJECTS A NOT-OPEN       00005191
005192 *                         ACCOUNT, A NON-CUSTOMER TARGET, A      00005192
005193 *                         DUPLICATE OWNER, OR A CUSTOMER ACTOR   00005193
005194 *                         WHO DOES NOT ALREADY OWN THE ACCOUNT.  00005194
005195 *                         REMOVE-OWNER REQUIRES AN OPEN ACCOUNT  00005195
005196 *                         REGARDLESS OF OWNER COUNT AND LIMITS A 00005196
005197 *                         CUSTOMER TO REMOVING ONLY THEMSELF.    00005197
005198 *                         VIEW-ACCOUNTS AND VIEW-TRANSACTIONS    00005198
005199 *                         (BYUSER/ACCOUNT-FILTER) NOW CHECK      00005199
005200 *                         OWNERSHIP BEFORE RETURNING ANY DATA.   00005200
005201 *    22/02/22  RFS  0179  DEPOSIT, WITHDRAW AND TRANSFER NOW     00005201
005202 *                         REQUIRE THE CURRENT CUSTOMER TO OWN    00005202
005203 *                         THE ACCOUNT BEING DEBITED (TRANSFER'S  00005203
005204 *                         DESTINATION IS NOT RESTRICTED).  A     00005204
005205 *                         CUSTOMER WHO REMOVES THEMSELF AS OWNER 00005205
005206 *                         NOW HAS THEIR OWNED-ACCOUNT TABLE IN   00005206
005207 *                         WORKING STORAGE UPDATED TO MATCH,      00005207
005208 *                         NOT JUST THE PRFMSTR RECORD.           00005208
005210 *                                                                00005210
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER.  IBM-390.                                       00005500
005600 OBJECT-COMPUTER.  IBM-390.                                       00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM                                           00005800
005900     CLASS ALPHA-TAG IS 'A' THRU 'Z'                              00005900
006000     UPSI-0 ON STATUS IS RERUN-REQUESTED.                         00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300     SELECT BANKREQ ASSIGN TO BANKREQ                             00006300
006400         ACCESS IS SEQUENTIAL                                     00006400
006500         FILE STATUS IS WS-BANKREQ-STATUS.                        00006500
006600     SELECT BANKRPT ASSIGN TO BANKRPT                             00006600
006700         ACCESS IS SEQUENTIAL                                     00006700
006800         FILE STATUS IS WS-BANKRPT-STATUS.                        00006800
006900 *                                                                00006900
007000 DATA DIVISION.                                                   00007000
007100 FILE SECTION.                                                    00007100
007200 FD  BANKREQ                                                      00007200
007300     RECORDING MODE IS F.                                         00007300
007400 COPY REQCOPY.                                                    00007400
007500 *                                                                00007500
007600 FD  BANKRPT                                                      00007600
007700     RECORDING MODE IS F.                                         00007700
007800 01  RPT-RECORD                 PIC X(132).                       00007800
007900 *                                                                00007900
008000 WORKING-STORAGE SECTION.                                         00008000
008100 01  SYSTEM-DATE-AND-TIME.                                        00008100
008200     05  CURRENT-DATE.                                            00008200
008300         10  CURRENT-CENTURY         PIC 9(02).                   00008300
008400         10  CURRENT-YEAR            PIC 9(02).                   00008400
008500         10  CURRENT-MONTH           PIC 9(02).                   00008500
008600         10  CURRENT-DAY             PIC 9(02).                   00008600
008700     05  CURRENT-TIME.                                            00008700
008800         10  CURRENT-HOUR            PIC 9(02).                   00008800
008900         10  CURRENT-MINUTE          PIC 9(02).                   00008900
009000         10  CURRENT-SECOND          PIC 9(02).                   00009000
009100         10  CURRENT-HNDSEC          PIC 9(02).                   00009100
009200 01  WS-FILE-STATUS-FIELDS.                                       00009200
009300     05  WS-BANKREQ-STATUS       PIC X(02) VALUE SPACES.          00009300
009400     05  WS-BANKRPT-STATUS       PIC X(02) VALUE SPACES.          00009400
009500 01  WS-CONTROL-SWITCHES.                                         00009500
009600     05  WS-REQ-EOF-SW           PIC X(01) VALUE 'N'.             00009600
009700         88  REQUEST-FILE-EOF        VALUE 'Y'.                   00009700
009800     05  WS-QUIT-REQUESTED-SW    PIC X(01) VALUE 'N'.             00009800
009900         88  QUIT-WAS-REQUESTED      VALUE 'Y'.                   00009900
010000     05  WS-TRAN-OK-SW           PIC X(01) VALUE 'N'.             00010000
010100         88  TRAN-IS-OK              VALUE 'Y'.                   00010100
010200     05  WS-PERMITTED-SW         PIC X(01) VALUE 'N'.             00010200
010300         88  REQUEST-IS-PERMITTED    VALUE 'Y'.                   00010300
010400     05  RERUN-REQUESTED         PIC X(01) VALUE 'N'.             00010400
010500 01  WS-WORK-FIELDS.                                              00010500
010600     05  I                       PIC S9(04) COMP   VALUE 0.       00010600
010700     05  J                       PIC S9(04) COMP   VALUE 0.       00010700
010750     05  K                       PIC S9(04) COMP   VALUE 0.       00010750
010760     05  L                       PIC S9(04) COMP   VALUE 0.       00010760
010800     05  WS-NEW-ID               PIC S9(09) COMP-3 VALUE 0.       00010800
010900     05  WS-SCRATCH-AMOUNT       PIC S9(09) COMP-3 VALUE 0.       00010900
011000     05  WS-FOUND-OWNER-SW       PIC X(01)         VALUE 'N'.     00011000
011100         88  OWNER-WAS-FOUND        VALUE 'Y'.                    00011100
011200     05  WS-REMAINING-OWNERS     PIC S9(04) COMP   VALUE 0.       00011200
011210     05  WS-TRAN-VIEW-OK-SW      PIC X(01)         VALUE 'N'.     00011210
011220         88  TRAN-VIEW-PERMITTED     VALUE 'Y'.                   00011220
011230     05  WS-DUP-OWNER-SW       PIC X(01)         VALUE 'N'.       00011230
011240         88  DUPLICATE-OWNER         VALUE 'Y'.                   00011240
011250     05  WS-ACTOR-OWNS-SW      PIC X(01)         VALUE 'N'.       00011250
011260         88  ACTOR-OWNS-ACCOUNT      VALUE 'Y'.                   00011260
011270     05  WS-ACCT-VIEW-OK-SW    PIC X(01)         VALUE 'N'.       00011270
011280         88  ACCT-VIEW-PERMITTED     VALUE 'Y'.                   00011280
011290     05  WS-VIEW-FILTER-OK-SW  PIC X(01)         VALUE 'N'.       00011290
011295         88  FILTER-VIEW-PERMITTED   VALUE 'Y'.                   00011295
011296     05  WS-OWNS-ACCT-SW      PIC X(01)         VALUE 'N'.        00011296
011297         88  OWNS-TARGET-ACCOUNT     VALUE 'Y'.                   00011297
011300     05  WS-ERR-MSG-DATA1        PIC X(30)         VALUE SPACES.  00011300
011400     05  WS-ERR-MSG-DATA2        PIC X(30)         VALUE SPACES.  00011400
011500     05  WS-PARAM-NUM            PIC 9(09)         VALUE 0.       00011500
011600     05  WS-PARAM-NUM2           PIC 9(09)         VALUE 0.       00011600
011700     05  WS-PARAM-AMT            PIC 9(09)         VALUE 0.       00011700
011800     05  WS-NEXT-ACCT-ID         PIC 9(09)         VALUE 0.       00011800
011900     05  WS-NEXT-USER-ID         PIC 9(09)         VALUE 0.       00011900
012000     05  WS-SAVE-RC              PIC 9(02)         VALUE 0.       00012000
012100     05  WS-TIMESTAMP-TEXT       PIC X(26)         VALUE SPACES.  00012100
012200 *                                                                00012200
012300 *    CURRENT LOGGED-IN USER - CARRIED ACROSS THE REQUEST LOOP.   00012300
012400 *    THE "NO ONE LOGGED IN" SENTINEL IS PROFILE TYPE = NONE.     00012400
012500 COPY PRFCOPY REPLACING ==PRF-== BY ==CUP-==.                     00012500
012600 *                                                                00012600
012700 *    GENERAL-PURPOSE PROFILE BUFFER - SCRATCH AREA PASSED TO     00012700
012800 *    BANKDAO FOR ANY READ OR WRITE OF A PROFILE OTHER THAN THE   00012800
012900 *    CURRENT USER (TARGET OF ADD-OWNER, CREATE-EMPLOYEE, ETC).   00012900
013000 COPY PRFCOPY.                                                    00013000
013100 *                                                                00013100
013200 *    SECOND PROFILE BUFFER - NEEDED WHEN A RULE MUST HOLD TWO    00013200
013300 *    PROFILES OPEN AT ONCE (E.G. REMOVE-OWNER VALIDATES THE      00013300
013400 *    TARGET USER WHILE THE CURRENT USER RECORD IS STILL NEEDED). 00013400
013500 COPY PRFCOPY REPLACING ==PRF-== BY ==TUP-==.                     00013500
013600 *                                                                00013600
013700 *    ACCOUNT BUFFER - GENERAL PURPOSE, ONE ACCOUNT AT A TIME.    00013700
013800 COPY ACCCOPY.                                                    00013800
013900 *                                                                00013900
014000 *    SECOND ACCOUNT BUFFER - TRANSFER NEEDS SOURCE AND           00014000
014100 *    DESTINATION ACCOUNTS OPEN TOGETHER.                         00014100
014200 COPY ACCCOPY REPLACING ==ACC-== BY ==AC2-==.                     00014200
014300 *                                                                00014300
014400 *    TRANSACTION-RECORD BUFFER - BUILT HERE, THEN WRITTEN BY A   00014400
014500 *    CALL TO BANKDAO EVERY TIME A RULE CHANGES STATE.            00014500
014600 COPY TRNCOPY.                                                    00014600
014700 *                                                                00014700
014800 COPY BANKCOM.                                                    00014800
014900 *                                                                00014900
015000 *    DAO CALL INTERFACE - MIRRORS DAO-REQUEST-AREA IN BANKDAO.   00015000
015100 01  DAO-REQUEST-AREA.                                            00015100
015200     05  DAO-FUNCTION-CODE       PIC X(08).                       00015200
015300     05  DAO-RETURN-CODE         PIC 9(02) COMP-3.                00015300
015400     05  DAO-RECORD-TYPE         PIC X(03).                       00015400
015500     05  DAO-START-SWITCH        PIC X(01).                       00015500
015600     05  DAO-EOF-SWITCH          PIC X(01).                       00015600
015700     05  DAO-SEARCH-USERNAME     PIC X(20).                       00015700
015800     05  DAO-FILTER-USER-ID      PIC S9(09).                      00015800
015900     05  DAO-FILTER-ACCOUNT-ID   PIC S9(09).                      00015900
015950     05  DAO-FILTER-TRANSACTION-ID PIC S9(09).                    00015950
016000     05  DAO-HIGHEST-ID          PIC S9(09).                      00016000
016100 *                                                                00016100
016200 01  RUN-TOTALS.                                                  00016200
016300     05  NUM-TRAN-RECS           PIC S9(09) COMP-3 VALUE +0.      00016300
016400     05  NUM-BAD-REQUESTS        PIC S9(09) COMP-3 VALUE +0.      00016400
016500     05  NUM-USERS-REGISTERED    PIC S9(09) COMP-3 VALUE +0.      00016500
016600     05  NUM-ACCTS-OPENED        PIC S9(09) COMP-3 VALUE +0.      00016600
016700     05  NUM-DEPOSITS            PIC S9(09) COMP-3 VALUE +0.      00016700
016800     05  NUM-DEPOSIT-TOTAL       PIC S9(09) COMP-3 VALUE +0.      00016800
016900     05  NUM-WITHDRAWALS         PIC S9(09) COMP-3 VALUE +0.      00016900
017000     05  NUM-WITHDRAW-TOTAL      PIC S9(09) COMP-3 VALUE +0.      00017000
017100     05  NUM-TRANSFERS           PIC S9(09) COMP-3 VALUE +0.      00017100
017200     05  NUM-TRANSFER-TOTAL      PIC S9(09) COMP-3 VALUE +0.      00017200
017300 *                                                                00017300
017400 01  RPT-HEADER1.                                                 00017400
017500     05  FILLER          PIC X(01) VALUE SPACE.                   00017500
017600     05  FILLER          PIC X(19) VALUE 'BANKTRN RUN REPORT'.    00017600
017700     05  FILLER          PIC X(05) VALUE 'DATE '.                 00017700
017800     05  RPT-MM          PIC 9(02).                               00017800
017900     05  FILLER          PIC X(01) VALUE '/'.                     00017900
018000     05  RPT-DD          PIC 9(02).                               00018000
018100     05  FILLER          PIC X(01) VALUE '/'.                     00018100
018200     05  RPT-YY          PIC 9(02).                               00018200
018300     05  FILLER          PIC X(06) VALUE ' TIME '.                00018300
018400     05  RPT-HH          PIC 9(02).                               00018400
018500     05  FILLER          PIC X(01) VALUE ':'.                     00018500
018600     05  RPT-MIN         PIC 9(02).                               00018600
018700     05  FILLER          PIC X(01) VALUE ':'.                     00018700
018800     05  RPT-SS          PIC 9(02).                               00018800
018900     05  FILLER          PIC X(79) VALUE SPACES.                  00018900
019000 01  RPT-TRAN-HDR1.                                               00019000
019100     05  FILLER          PIC X(01) VALUE SPACE.                   00019100
019200     05  FILLER          PIC X(50)                                00019200
019300             VALUE 'TRAN-ID TYPE ACT-USR SRC-ACCT DST-ACCT AMT'.  00019300
019400     05  FILLER          PIC X(81) VALUE SPACES.                  00019400
019500 01  RPT-TRAN-DETAIL1.                                            00019500
019600     05  FILLER          PIC X(01) VALUE SPACE.                   00019600
019700     05  RPT-TRAN-ID     PIC ZZZZZZZZ9.                           00019700
019800     05  FILLER          PIC X(02) VALUE SPACES.                  00019800
019900     05  RPT-TRAN-TYPE   PIC X(03).                               00019900
020000     05  FILLER          PIC X(02) VALUE SPACES.                  00020000
020100     05  RPT-ACTING-USER PIC -ZZZZZZZ9.                           00020100
020200     05  FILLER          PIC X(02) VALUE SPACES.                  00020200
020300     05  RPT-SOURCE-ACCT PIC -ZZZZZZZ9.                           00020300
020400     05  FILLER          PIC X(02) VALUE SPACES.                  00020400
020500     05  RPT-DEST-ACCT   PIC -ZZZZZZZ9.                           00020500
020600     05  FILLER          PIC X(02) VALUE SPACES.                  00020600
020700     05  RPT-AMOUNT      PIC -ZZZZZZZ9.                           00020700
020800     05  FILLER          PIC X(37) VALUE SPACES.                  00020800
020900 01  RPT-STATS-HDR1.                                              00020900
021000     05  FILLER          PIC X(01) VALUE SPACE.                   00021000
021100     05  FILLER          PIC X(40)                                00021100
021200             VALUE 'END OF RUN CONTROL TOTALS'.                   00021200
021300     05  FILLER          PIC X(91) VALUE SPACES.                  00021300
021400 01  RPT-STATS-HDR2.                                              00021400
021500     05  FILLER          PIC X(01) VALUE SPACE.                   00021500
021600     05  FILLER          PIC X(40)                                00021600
021700             VALUE 'ACTIVITY               COUNT      TOTAL'.     00021700
021800     05  FILLER          PIC X(91) VALUE SPACES.                  00021800
021900 01  RPT-STATS-DETAIL.                                            00021900
022000     05  FILLER          PIC X(01) VALUE SPACE.                   00022000
022100     05  RPT-STATS-LABEL PIC X(22).                               00022100
022200     05  FILLER          PIC X(02) VALUE SPACES.                  00022200
022300     05  RPT-STATS-COUNT PIC ZZZZZZZZ9.                           00022300
022400     05  FILLER          PIC X(03) VALUE SPACES.                  00022400
022500     05  RPT-STATS-TOTAL PIC -ZZZZZZZ9.                           00022500
022600     05  FILLER          PIC X(89) VALUE SPACES.                  00022600
022700 01  RPT-BAD-REQ-LINE.                                            00022700
022800     05  FILLER          PIC X(01) VALUE SPACE.                   00022800
022900     05  FILLER          PIC X(18) VALUE 'REQUEST REJECTED:'.     00022900
023000     05  RPT-BAD-ACTION  PIC X(08).                               00023000
023100     05  FILLER          PIC X(02) VALUE SPACES.                  00023100
023200     05  RPT-BAD-REASON  PIC X(30).                               00023200
023300     05  FILLER          PIC X(73) VALUE SPACES.                  00023300
023400 01  RPT-VIEW-LINE.                                               00023400
023500     05  FILLER          PIC X(01) VALUE SPACE.                   00023500
023600     05  RPT-VIEW-KIND   PIC X(08).                               00023600
023700     05  FILLER          PIC X(02) VALUE SPACES.                  00023700
023800     05  RPT-VIEW-ID     PIC ZZZZZZZZ9.                           00023800
023900     05  FILLER          PIC X(02) VALUE SPACES.                  00023900
024000     05  RPT-VIEW-TEXT   PIC X(40).                               00024000
024100     05  FILLER          PIC X(68) VALUE SPACES.                  00024100
024150 01  WS-VIEW-AMT-EDIT    PIC -ZZZZZZZ9.                           00024150
024200 *                                                                00024200
024300 PROCEDURE DIVISION.                                              00024300
024400 *                                                                00024400
024500 000-MAIN.                                                        00024500
024600     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00024600
024700     ACCEPT CURRENT-TIME FROM TIME.                               00024700
024800     MOVE 'NON' TO CUP-PROFILE-TYPE.                              00024800
024900     MOVE 0     TO CUP-USER-ID.                                   00024900
025000     MOVE 0     TO CUP-OWNED-ACCT-COUNT.                          00025000
025100     PERFORM 700-OPEN-FILES.                                      00025100
025200     PERFORM 800-INIT-REPORT.                                     00025200
025300     PERFORM 750-READ-REQUEST-FILE.                               00025300
025400     PERFORM 100-PROCESS-ONE-REQUEST                              00025400
025500         UNTIL REQUEST-FILE-EOF OR QUIT-WAS-REQUESTED.            00025500
025600     PERFORM 850-REPORT-RUN-TOTALS.                               00025600
025700     PERFORM 790-CLOSE-FILES.                                     00025700
025800     GOBACK.                                                      00025800
025900 *                                                                00025900
026000 100-PROCESS-ONE-REQUEST.                                         00026000
026100     MOVE 'N' TO WS-TRAN-OK-SW.                                   00026100
026200     MOVE REQ-ACTION-CODE TO CM-ACTION-CODE.                      00026200
026300     MOVE CUP-PROFILE-TYPE TO CM-PROFILE-TYPE-CODE.               00026300
026400     PERFORM 150-CHECK-PERMISSION.                                00026400
026500     IF NOT REQUEST-IS-PERMITTED                                  00026500
026600         MOVE 'NOT PERMITTED FOR CURRENT USER' TO RPT-BAD-REASON  00026600
026700         PERFORM 299-REPORT-BAD-REQUEST                           00026700
026800     ELSE                                                         00026800
026900         PERFORM 200-DISPATCH-REQUEST                             00026900
027000     END-IF.                                                      00027000
027100     PERFORM 750-READ-REQUEST-FILE.                               00027100
027200 *                                                                00027200
027300 150-CHECK-PERMISSION.                                            00027300
027400     MOVE 'N' TO WS-PERMITTED-SW.                                 00027400
027500     EVALUATE TRUE                                                00027500
027600         WHEN CM-PROFILE-NONE                                     00027600
027700             EVALUATE TRUE                                        00027700
027800                 WHEN CM-ACT-REGISTER-USER                        00027800
027900                 WHEN CM-ACT-LOG-IN                               00027900
028000                 WHEN CM-ACT-QUIT                                 00028000
028100                     MOVE 'Y' TO WS-PERMITTED-SW                  00028100
028200             END-EVALUATE                                         00028200
028300         WHEN CM-PROFILE-CUSTOMER                                 00028300
028400             IF CUP-OWNED-ACCT-COUNT = 0                          00028400
028500                 EVALUATE TRUE                                    00028500
028600                     WHEN CM-ACT-APPLY-ACCT                       00028600
028700                     WHEN CM-ACT-LOG-OUT                          00028700
028800                     WHEN CM-ACT-QUIT                             00028800
028900                         MOVE 'Y' TO WS-PERMITTED-SW              00028900
029000                 END-EVALUATE                                     00029000
029100             ELSE                                                 00029100
029200                 EVALUATE TRUE                                    00029200
029300                     WHEN CM-ACT-VIEW-SELF                        00029300
029400                     WHEN CM-ACT-VIEW-ACCTS                       00029400
029500                     WHEN CM-ACT-DEPOSIT                          00029500
029600                     WHEN CM-ACT-WITHDRAW                         00029600
029700                     WHEN CM-ACT-TRANSFER                         00029700
029800                     WHEN CM-ACT-VIEW-TRANS                       00029800
029900                     WHEN CM-ACT-ADD-OWNER                        00029900
030000                     WHEN CM-ACT-REMOVE-OWNER                     00030000
030100                     WHEN CM-ACT-APPLY-ACCT                       00030100
030200                     WHEN CM-ACT-LOG-OUT                          00030200
030300                     WHEN CM-ACT-QUIT                             00030300
030400                         MOVE 'Y' TO WS-PERMITTED-SW              00030400
030500                 END-EVALUATE                                     00030500
030600             END-IF                                               00030600
030700         WHEN CM-PROFILE-EMPLOYEE                                 00030700
030800             EVALUATE TRUE                                        00030800
030900                 WHEN CM-ACT-VIEW-SELF                            00030900
031000                 WHEN CM-ACT-VIEW-ACCTS                           00031000
031100                 WHEN CM-ACT-VIEW-USERS                           00031100
031200                 WHEN CM-ACT-APPROVE-ACCT                         00031200
031300                 WHEN CM-ACT-DENY-ACCT                            00031300
031400                 WHEN CM-ACT-WITHDRAW                             00031400
031500                 WHEN CM-ACT-DEPOSIT                              00031500
031600                 WHEN CM-ACT-TRANSFER                             00031600
031700                 WHEN CM-ACT-VIEW-TRANS                           00031700
031800                 WHEN CM-ACT-LOG-OUT                              00031800
031900                 WHEN CM-ACT-QUIT                                 00031900
032000                     MOVE 'Y' TO WS-PERMITTED-SW                  00032000
032100             END-EVALUATE                                         00032100
032200         WHEN CM-PROFILE-ADMIN                                    00032200
032300             EVALUATE TRUE                                        00032300
032400                 WHEN CM-ACT-VIEW-SELF                            00032400
032500                 WHEN CM-ACT-VIEW-ACCTS                           00032500
032600                 WHEN CM-ACT-VIEW-USERS                           00032600
032700                 WHEN CM-ACT-APPROVE-ACCT                         00032700
032800                 WHEN CM-ACT-DENY-ACCT                            00032800
032900                 WHEN CM-ACT-WITHDRAW                             00032900
033000                 WHEN CM-ACT-DEPOSIT                              00033000
033100                 WHEN CM-ACT-TRANSFER                             00033100
033200                 WHEN CM-ACT-VIEW-TRANS                           00033200
033300                 WHEN CM-ACT-CLOSE-ACCT                           00033300
033400                 WHEN CM-ACT-CREATE-EMPLOYEE                      00033400
033500                 WHEN CM-ACT-CREATE-ADMIN                         00033500
033600                 WHEN CM-ACT-LOG-OUT                              00033600
033700                 WHEN CM-ACT-QUIT                                 00033700
033800                     MOVE 'Y' TO WS-PERMITTED-SW                  00033800
033900             END-EVALUATE                                         00033900
034000     END-EVALUATE.                                                00034000
034100 *                                                                00034100
034200 200-DISPATCH-REQUEST.                                            00034200
034300     EVALUATE TRUE                                                00034300
034400         WHEN CM-ACT-REGISTER-USER                                00034400
034500             PERFORM 300-REGISTER-USER                            00034500
034600         WHEN CM-ACT-LOG-IN                                       00034600
034700             PERFORM 305-LOG-IN                                   00034700
034800         WHEN CM-ACT-LOG-OUT                                      00034800
034900             PERFORM 310-LOG-OUT                                  00034900
035000         WHEN CM-ACT-QUIT                                         00035000
035100             PERFORM 315-QUIT                                     00035100
035200         WHEN CM-ACT-APPLY-ACCT                                   00035200
035300             PERFORM 320-APPLY-OPEN-ACCOUNT                       00035300
035400         WHEN CM-ACT-APPROVE-ACCT                                 00035400
035500             PERFORM 325-APPROVE-OPEN-ACCOUNT                     00035500
035600         WHEN CM-ACT-DENY-ACCT                                    00035600
035700             PERFORM 330-DENY-OPEN-ACCOUNT                        00035700
035800         WHEN CM-ACT-CLOSE-ACCT                                   00035800
035900             PERFORM 335-CLOSE-ACCOUNT                            00035900
036000         WHEN CM-ACT-ADD-OWNER                                    00036000
036100             PERFORM 340-ADD-ACCOUNT-OWNER                        00036100
036200         WHEN CM-ACT-REMOVE-OWNER                                 00036200
036300             PERFORM 345-REMOVE-ACCOUNT-OWNER                     00036300
036400         WHEN CM-ACT-DEPOSIT                                      00036400
036500             PERFORM 350-DEPOSIT                                  00036500
036600         WHEN CM-ACT-WITHDRAW                                     00036600
036700             PERFORM 355-WITHDRAW                                 00036700
036800         WHEN CM-ACT-TRANSFER                                     00036800
036900             PERFORM 360-TRANSFER                                 00036900
037000         WHEN CM-ACT-VIEW-ACCTS                                   00037000
037100             PERFORM 365-VIEW-ACCOUNTS                            00037100
037200         WHEN CM-ACT-VIEW-SELF                                    00037200
037300             PERFORM 372-VIEW-SELF-PROFILE                        00037300
037400         WHEN CM-ACT-VIEW-USERS                                   00037400
037500             PERFORM 375-VIEW-USERS                               00037500
037600         WHEN CM-ACT-VIEW-TRANS                                   00037600
037700             PERFORM 380-VIEW-TRANSACTIONS                        00037700
037800         WHEN CM-ACT-CREATE-EMPLOYEE                              00037800
037900             PERFORM 385-CREATE-EMPLOYEE                          00037900
038000         WHEN CM-ACT-CREATE-ADMIN                                 00038000
038100             PERFORM 390-CREATE-ADMIN                             00038100
038200         WHEN OTHER                                               00038200
038300             MOVE 'UNRECOGNIZED ACTION CODE' TO RPT-BAD-REASON    00038300
038400             PERFORM 299-REPORT-BAD-REQUEST                       00038400
038500     END-EVALUATE.                                                00038500
038600 *                                                                00038600
038700 299-REPORT-BAD-REQUEST.                                          00038700
038800     ADD 1 TO NUM-BAD-REQUESTS.                                   00038800
038900     MOVE REQ-ACTION-CODE TO RPT-BAD-ACTION.                      00038900
039000     WRITE RPT-RECORD FROM RPT-BAD-REQ-LINE.                      00039000
039100 *                                                                00039100
039200 300-REGISTER-USER.                                               00039200
039300     MOVE REQ-PARAM(1) TO DAO-SEARCH-USERNAME.                    00039300
039400     SET CM-DAO-FN-READ-USERNAME TO TRUE.                         00039400
039500     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00039500
039600     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00039600
039700         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00039700
039800     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00039800
039900     IF CM-DAO-OK                                                 00039900
040000         MOVE 'USERNAME ALREADY REGISTERED' TO RPT-BAD-REASON     00040000
040100         PERFORM 299-REPORT-BAD-REQUEST                           00040100
040200     ELSE                                                         00040200
040300         SET CM-DAO-FN-NEXT-ID TO TRUE                            00040300
040400         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00040400
040500         MOVE 'PRF' TO DAO-RECORD-TYPE                            00040500
040600         CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,00040600
040700             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00040700
040800         COMPUTE WS-NEXT-USER-ID = DAO-HIGHEST-ID + 1             00040800
040900         MOVE 'PRF'            TO PRF-RECORD-TAG                  00040900
041000         MOVE WS-NEXT-USER-ID  TO PRF-USER-ID                     00041000
041100         MOVE REQ-PARAM(1)     TO PRF-USERNAME                    00041100
041200         MOVE REQ-PARAM(2)     TO PRF-PASSWORD                    00041200
041300         MOVE 'CST'            TO PRF-PROFILE-TYPE                00041300
041400         MOVE 0                TO PRF-OWNED-ACCT-COUNT            00041400
041500         SET CM-DAO-FN-WRITE TO TRUE                              00041500
041600         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00041600
041700         CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,00041700
041800             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00041800
041900         MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE               00041900
042000         IF CM-DAO-OK                                             00042000
042100             ADD 1 TO NUM-USERS-REGISTERED                        00042100
042200             MOVE 'URG' TO TRN-TRANSACTION-TYPE                   00042200
042300             MOVE WS-NEXT-USER-ID TO TRN-ACTING-USER-ID           00042300
042400             MOVE -1 TO TRN-SOURCE-ACCOUNT-ID                     00042400
042500             MOVE -1 TO TRN-DEST-ACCOUNT-ID                       00042500
042600             MOVE -1 TO TRN-MONEY-AMOUNT                          00042600
042700             PERFORM 780-WRITE-TRANSACTION-RECORD                 00042700
042800         ELSE                                                     00042800
042900             MOVE 'UNABLE TO WRITE NEW PROFILE' TO RPT-BAD-REASON 00042900
043000             PERFORM 299-REPORT-BAD-REQUEST                       00043000
043100         END-IF                                                   00043100
043200     END-IF.                                                      00043200
043300 *                                                                00043300
043400 305-LOG-IN.                                                      00043400
043500     MOVE REQ-PARAM(1) TO DAO-SEARCH-USERNAME.                    00043500
043600     SET CM-DAO-FN-READ-USERNAME TO TRUE.                         00043600
043700     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00043700
043800     MOVE 'PRF' TO DAO-RECORD-TYPE.                               00043800
043900     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00043900
044000         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00044000
044100     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00044100
044200     IF CM-DAO-OK AND PRF-PASSWORD = REQ-PARAM(2)                 00044200
044300         MOVE PRF-MASTER-RECORD TO CUP-MASTER-RECORD              00044300
044400     ELSE                                                         00044400
044500         MOVE 'BAD USERNAME OR PASSWORD' TO RPT-BAD-REASON        00044500
044600         PERFORM 299-REPORT-BAD-REQUEST                           00044600
044700     END-IF.                                                      00044700
044800 *                                                                00044800
044900 310-LOG-OUT.                                                     00044900
045000     MOVE 'NON' TO CUP-PROFILE-TYPE.                              00045000
045100     MOVE 0     TO CUP-USER-ID.                                   00045100
045200     MOVE 0     TO CUP-OWNED-ACCT-COUNT.                          00045200
045300 *                                                                00045300
045400 315-QUIT.                                                        00045400
045500     MOVE 'Y' TO WS-QUIT-REQUESTED-SW.                            00045500
045600 *                                                                00045600
045700 320-APPLY-OPEN-ACCOUNT.                                          00045700
045800     IF CUP-OWNED-ACCT-COUNT NOT < 20                             00045800
045900         MOVE 'USER ALREADY AT MAXIMUM OWNED ACCOUNTS'            00045900
046000             TO RPT-BAD-REASON                                    00046000
046100         PERFORM 299-REPORT-BAD-REQUEST                           00046100
046200     ELSE                                                         00046200
046300         SET CM-DAO-FN-NEXT-ID TO TRUE                            00046300
046400         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00046400
046500         MOVE 'ACC' TO DAO-RECORD-TYPE                            00046500
046600         CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,00046600
046700             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00046700
046800         COMPUTE WS-NEXT-ACCT-ID = DAO-HIGHEST-ID + 1             00046800
046900         MOVE 'ACC'            TO ACC-RECORD-TAG                  00046900
047000         MOVE WS-NEXT-ACCT-ID  TO ACC-ACCOUNT-ID                  00047000
047100         MOVE 'PND'            TO ACC-ACCOUNT-STATUS              00047100
047200         MOVE 'SNG'            TO ACC-ACCOUNT-TYPE                00047200
047300         MOVE 0                TO ACC-FUNDS                       00047300
047400         MOVE 1                TO ACC-OWNER-COUNT                 00047400
047500         MOVE CUP-USER-ID      TO ACC-OWNER-USER-ID(1)            00047500
047600         SET CM-DAO-FN-WRITE TO TRUE                              00047600
047700         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00047700
047800         CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,00047800
047900             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00047900
048000         MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE               00048000
048100         IF NOT CM-DAO-OK                                         00048100
048200             MOVE 'UNABLE TO WRITE NEW ACCOUNT' TO RPT-BAD-REASON 00048200
048300             PERFORM 299-REPORT-BAD-REQUEST                       00048300
048400         ELSE                                                     00048400
048500             ADD 1 TO CUP-OWNED-ACCT-COUNT                        00048500
048600             MOVE WS-NEXT-ACCT-ID                                 00048600
048700                 TO CUP-OWNED-ACCT-ID(CUP-OWNED-ACCT-COUNT)       00048700
048800             SET CM-DAO-FN-WRITE TO TRUE                          00048800
048900             MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE       00048900
049000             MOVE 'PRF' TO DAO-RECORD-TYPE                        00049000
049100             CALL 'BANKDAO' USING DAO-REQUEST-AREA,               00049100
049200                 CUP-MASTER-RECORD, ACC-MASTER-RECORD,            00049200
049300                 TRN-MASTER-RECORD                                00049300
049400             MOVE 'ACR' TO TRN-TRANSACTION-TYPE                   00049400
049500             MOVE CUP-USER-ID TO TRN-ACTING-USER-ID               00049500
049600             MOVE -1 TO TRN-SOURCE-ACCOUNT-ID                     00049600
049700             MOVE WS-NEXT-ACCT-ID TO TRN-DEST-ACCOUNT-ID          00049700
049800             MOVE -1 TO TRN-MONEY-AMOUNT                          00049800
049900             PERFORM 780-WRITE-TRANSACTION-RECORD                 00049900
050000         END-IF                                                   00050000
050100     END-IF.                                                      00050100
050200 *                                                                00050200
050300 325-APPROVE-OPEN-ACCOUNT.                                        00050300
050400     MOVE REQ-PARAM(1)(1:9) TO WS-PARAM-NUM.                      00050400
050500     MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID.                  00050500
050600     SET CM-DAO-FN-READ-ID TO TRUE.                               00050600
050700     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00050700
050800     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00050800
050900     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00050900
051000         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00051000
051100     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00051100
051200     IF NOT CM-DAO-OK OR ACC-ACCOUNT-STATUS NOT = 'PND'           00051200
051300         MOVE 'ACCOUNT NOT FOUND OR NOT PENDING' TO RPT-BAD-REASON00051300
051400         PERFORM 299-REPORT-BAD-REQUEST                           00051400
051500     ELSE                                                         00051500
051600         MOVE 'OPN' TO ACC-ACCOUNT-STATUS                         00051600
051700         ADD 1 TO NUM-ACCTS-OPENED                                00051700
051800         SET CM-DAO-FN-WRITE TO TRUE                              00051800
051900         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00051900
052000         CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,00052000
052100             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00052100
052200         MOVE 'ACA' TO TRN-TRANSACTION-TYPE                       00052200
052300         MOVE CUP-USER-ID TO TRN-ACTING-USER-ID                   00052300
052400         MOVE -1 TO TRN-SOURCE-ACCOUNT-ID                         00052400
052500         MOVE WS-PARAM-NUM TO TRN-DEST-ACCOUNT-ID                 00052500
052600         MOVE -1 TO TRN-MONEY-AMOUNT                              00052600
052700         PERFORM 780-WRITE-TRANSACTION-RECORD                     00052700
052800     END-IF.                                                      00052800
052900 *                                                                00052900
053000 330-DENY-OPEN-ACCOUNT.                                           00053000
053100     MOVE REQ-PARAM(1)(1:9) TO WS-PARAM-NUM.                      00053100
053200     MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID.                  00053200
053300     SET CM-DAO-FN-READ-ID TO TRUE.                               00053300
053400     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00053400
053500     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00053500
053600     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00053600
053700         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00053700
053800     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00053800
053900     IF NOT CM-DAO-OK OR ACC-ACCOUNT-STATUS NOT = 'PND'           00053900
054000         MOVE 'ACCOUNT NOT FOUND OR NOT PENDING' TO RPT-BAD-REASON00054000
054100         PERFORM 299-REPORT-BAD-REQUEST                           00054100
054200     ELSE                                                         00054200
054300         MOVE 'CLS' TO ACC-ACCOUNT-STATUS                         00054300
054400         SET CM-DAO-FN-WRITE TO TRUE                              00054400
054500         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00054500
054600         CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,00054600
054700             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00054700
054800         MOVE 'ACC' TO TRN-TRANSACTION-TYPE                       00054800
054900         MOVE CUP-USER-ID TO TRN-ACTING-USER-ID                   00054900
055000         MOVE -1 TO TRN-SOURCE-ACCOUNT-ID                         00055000
055100         MOVE WS-PARAM-NUM TO TRN-DEST-ACCOUNT-ID                 00055100
055200         MOVE -1 TO TRN-MONEY-AMOUNT                              00055200
055300         PERFORM 780-WRITE-TRANSACTION-RECORD                     00055300
055400     END-IF.                                                      00055400
055500 *                                                                00055500
055600 *    335-CLOSE-ACCOUNT DELIBERATELY DOES NOT DISBURSE THE        00055600
055700 *    CLOSED-OUT BALANCE TO ANY OWNER - IT ZEROES ACC-FUNDS AND   00055700
055800 *    LOGS THE OLD BALANCE AS A WITHDRAWAL, THE SAME AS THE       00055800
055900 *    ORIGINAL FRONT END DID.  WHOEVER GETS THE MONEY IS A        00055900
056000 *    MANUAL PROCESS OUTSIDE THIS SYSTEM - SEE TICKET 0074.       00056000
056100 335-CLOSE-ACCOUNT.                                               00056100
056200     MOVE REQ-PARAM(1)(1:9) TO WS-PARAM-NUM.                      00056200
056300     MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID.                  00056300
056400     SET CM-DAO-FN-READ-ID TO TRUE.                               00056400
056500     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00056500
056600     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00056600
056700     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00056700
056800         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00056800
056900     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00056900
057000     IF NOT CM-DAO-OK OR ACC-ACCOUNT-STATUS NOT = 'OPN'           00057000
057100         MOVE 'ACCOUNT NOT FOUND OR NOT OPEN' TO RPT-BAD-REASON   00057100
057200         PERFORM 299-REPORT-BAD-REQUEST                           00057200
057300     ELSE                                                         00057300
057400         MOVE ACC-FUNDS TO WS-SCRATCH-AMOUNT                      00057400
057500         MOVE 0 TO ACC-FUNDS                                      00057500
057600         MOVE 'CLS' TO ACC-ACCOUNT-STATUS                         00057600
057700         SET CM-DAO-FN-WRITE TO TRUE                              00057700
057800         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00057800
057900         CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,00057900
058000             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00058000
058100         MOVE 'ACC' TO TRN-TRANSACTION-TYPE                       00058100
058200         MOVE CUP-USER-ID TO TRN-ACTING-USER-ID                   00058200
058300         MOVE -1 TO TRN-SOURCE-ACCOUNT-ID                         00058300
058400         MOVE WS-PARAM-NUM TO TRN-DEST-ACCOUNT-ID                 00058400
058500         MOVE WS-SCRATCH-AMOUNT TO TRN-MONEY-AMOUNT               00058500
058600         PERFORM 780-WRITE-TRANSACTION-RECORD                     00058600
058700     END-IF.                                                      00058700
058800 *                                                                00058800
058900 340-ADD-ACCOUNT-OWNER.                                           00058900
059000     MOVE REQ-PARAM(1)(1:9) TO WS-PARAM-NUM.                      00059000
059100     MOVE REQ-PARAM(2)(1:9) TO WS-PARAM-NUM2.                     00059100
059200     MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID.                  00059200
059300     SET CM-DAO-FN-READ-ID TO TRUE.                               00059300
059400     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00059400
059500     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00059500
059600     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00059600
059700         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00059700
059800     MOVE DAO-RETURN-CODE TO WS-SAVE-RC.                          00059800
059900     MOVE WS-PARAM-NUM2 TO DAO-FILTER-USER-ID.                    00059900
060000     SET CM-DAO-FN-READ-ID TO TRUE.                               00060000
060100     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00060100
060200     MOVE 'PRF' TO DAO-RECORD-TYPE.                               00060200
060300     CALL 'BANKDAO' USING DAO-REQUEST-AREA, TUP-MASTER-RECORD,    00060300
060400         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00060400
060500     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00060500
060550     MOVE 'N' TO WS-DUP-OWNER-SW.                                 00060550
060560     MOVE 'N' TO WS-ACTOR-OWNS-SW.                                00060560
060570     IF WS-SAVE-RC = 00 AND CM-DAO-RETURN-CODE = 00               00060570
060580         PERFORM 346-FIND-OWNER-IN-ACCT THRU 346-EXIT             00060580
060590         MOVE WS-FOUND-OWNER-SW TO WS-DUP-OWNER-SW                00060590
060600         IF CM-PROFILE-CUSTOMER                                   00060600
060610             PERFORM 341-FIND-ACTOR-IN-ACCT THRU 341-EXIT         00060610
060620             MOVE WS-FOUND-OWNER-SW TO WS-ACTOR-OWNS-SW           00060620
060630         ELSE                                                     00060630
060640             MOVE 'Y' TO WS-ACTOR-OWNS-SW                         00060640
060650         END-IF                                                   00060650
060660     END-IF.                                                      00060660
060700     EVALUATE TRUE                                                00060700
060800         WHEN WS-SAVE-RC NOT = 00 OR CM-DAO-RETURN-CODE NOT = 00  00060800
060900             MOVE 'ACCOUNT OR TARGET USER NOT FOUND'              00060900
061000                 TO RPT-BAD-REASON                                00061000
061100             PERFORM 299-REPORT-BAD-REQUEST                       00061100
061110         WHEN ACC-ACCOUNT-STATUS NOT = 'OPN'                      00061110
061120             MOVE 'ACCOUNT IS NOT OPEN' TO RPT-BAD-REASON         00061120
061130             PERFORM 299-REPORT-BAD-REQUEST                       00061130
061140         WHEN TUP-PROFILE-TYPE NOT = 'CST'                        00061140
061150             MOVE 'TARGET USER IS NOT A CUSTOMER'                 00061150
061160                 TO RPT-BAD-REASON                                00061160
061170             PERFORM 299-REPORT-BAD-REQUEST                       00061170
061180         WHEN DUPLICATE-OWNER                                     00061180
061190             MOVE 'USER ALREADY OWNS THIS ACCOUNT'                00061190
061195                 TO RPT-BAD-REASON                                00061195
061196             PERFORM 299-REPORT-BAD-REQUEST                       00061196
061197         WHEN NOT ACTOR-OWNS-ACCOUNT                              00061197
061198             MOVE 'NOT PERMITTED FOR CURRENT USER'                00061198
061199                 TO RPT-BAD-REASON                                00061199
061200             PERFORM 299-REPORT-BAD-REQUEST                       00061200
061300         WHEN ACC-OWNER-COUNT NOT < 10                            00061300
061400             MOVE 'ACCOUNT ALREADY AT MAXIMUM OWNERS'             00061400
061410                 TO RPT-BAD-REASON                                00061410
061500             PERFORM 299-REPORT-BAD-REQUEST                       00061500
061600         WHEN OTHER                                               00061600
061700             ADD 1 TO ACC-OWNER-COUNT                             00061700
061800             MOVE WS-PARAM-NUM2                                   00061800
061900                 TO ACC-OWNER-USER-ID(ACC-OWNER-COUNT)            00061900
062000             MOVE 'JNT' TO ACC-ACCOUNT-TYPE                       00062000
062100             SET CM-DAO-FN-WRITE TO TRUE                          00062100
062200             MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE       00062200
062300             MOVE 'ACC' TO DAO-RECORD-TYPE                        00062300
062400             CALL 'BANKDAO' USING DAO-REQUEST-AREA,               00062400
062500                 PRF-MASTER-RECORD, ACC-MASTER-RECORD,            00062500
062600                 TRN-MASTER-RECORD                                00062600
062700             ADD 1 TO TUP-OWNED-ACCT-COUNT                        00062700
062800             MOVE WS-PARAM-NUM                                    00062800
062900                 TO TUP-OWNED-ACCT-ID(TUP-OWNED-ACCT-COUNT)       00062900
063000             SET CM-DAO-FN-WRITE TO TRUE                          00063000
063100             MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE       00063100
063200             MOVE 'PRF' TO DAO-RECORD-TYPE                        00063200
063300             CALL 'BANKDAO' USING DAO-REQUEST-AREA,               00063300
063400                 TUP-MASTER-RECORD, ACC-MASTER-RECORD,            00063400
063500                 TRN-MASTER-RECORD                                00063500
063600             MOVE 'AOA' TO TRN-TRANSACTION-TYPE                   00063600
063700             MOVE CUP-USER-ID TO TRN-ACTING-USER-ID               00063700
063800             MOVE WS-PARAM-NUM2 TO TRN-SOURCE-ACCOUNT-ID          00063800
063900             MOVE WS-PARAM-NUM TO TRN-DEST-ACCOUNT-ID             00063900
064000             MOVE -1 TO TRN-MONEY-AMOUNT                          00064000
064100             PERFORM 780-WRITE-TRANSACTION-RECORD                 00064100
064150     END-EVALUATE.                                                00064150
064180 *                                                                00064180
064190 *    341-FIND-ACTOR-IN-ACCT SCANS THE ACCOUNT'S OWNER LIST FOR   00064190
064195 *    THE ACTING CUSTOMER - SAME SCAN AS 346, DIFFERENT TARGET.   00064195
064200 341-FIND-ACTOR-IN-ACCT.                                          00064200
064300     MOVE 1 TO L.                                                 00064300
064400     MOVE 'N' TO WS-FOUND-OWNER-SW.                               00064400
064500 341-SCAN-ACTOR.                                                  00064500
064600     IF L > ACC-OWNER-COUNT                                       00064600
064700         GO TO 341-EXIT                                           00064700
064800     END-IF.                                                      00064800
064900     IF ACC-OWNER-USER-ID(L) = CUP-USER-ID                        00064900
065000         MOVE 'Y' TO WS-FOUND-OWNER-SW                            00065000
065100         GO TO 341-EXIT                                           00065100
065200     END-IF.                                                      00065200
065300     ADD 1 TO L.                                                  00065300
065400     GO TO 341-SCAN-ACTOR.                                        00065400
065500 341-EXIT.                                                        00065500
065600     EXIT.                                                        00065600
065700 *                                                                00065700
065800 *    345-REMOVE-ACCOUNT-OWNER - REWORKED 09/03/20 (TICKET 0156)  00065800
065900 *    SO THE LAST OWNER OF AN ACCOUNT THAT IS STILL OPN CANNOT BE 00065900
066000 *    DROPPED.  THE ACCOUNT MUST BE CLOSED FIRST.  OWNER LISTS    00066000
066100 *    ARE UNORDERED SETS, SO A REMOVED ENTRY IS REPLACED BY THE   00066100
066200 *    LAST ENTRY IN THE TABLE RATHER THAN SHIFTING EVERYTHING     00066200
066300 *    DOWN - SAME TRICK JKL USED ON THE OLD FIXED-OWNER ARRAYS.   00066300
066400 *    13/02/22 (TICKET 0178) - A NON-OPEN ACCOUNT IS NOW REJECTED 00066400
066500 *    OUTRIGHT, NOT JUST WHEN IT IS ALSO THE LAST OWNER, AND A    00066500
066600 *    CUSTOMER MAY ONLY REMOVE THEMSELF AS OWNER.                 00066600
066700 345-REMOVE-ACCOUNT-OWNER.                                        00066700
066800     MOVE REQ-PARAM(1)(1:9) TO WS-PARAM-NUM.                      00066800
066900     MOVE REQ-PARAM(2)(1:9) TO WS-PARAM-NUM2.                     00066900
067000     MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID.                  00067000
067100     SET CM-DAO-FN-READ-ID TO TRUE.                               00067100
067200     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00067200
067300     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00067300
067400     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00067400
067500         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00067500
067600     MOVE DAO-RETURN-CODE TO WS-SAVE-RC.                          00067600
067700     IF WS-SAVE-RC = 00                                           00067700
067800         PERFORM 346-FIND-OWNER-IN-ACCT THRU 346-EXIT             00067800
067900     ELSE                                                         00067900
068000         MOVE 'N' TO WS-FOUND-OWNER-SW                            00068000
068100     END-IF.                                                      00068100
068200     EVALUATE TRUE                                                00068200
068300         WHEN WS-SAVE-RC NOT = 00 OR NOT OWNER-WAS-FOUND          00068300
068400             MOVE 'ACCOUNT OR OWNER NOT FOUND' TO RPT-BAD-REASON  00068400
068500             PERFORM 299-REPORT-BAD-REQUEST                       00068500
068510         WHEN ACC-ACCOUNT-STATUS NOT = 'OPN'                      00068510
068520             MOVE 'ACCOUNT IS NOT OPEN' TO RPT-BAD-REASON         00068520
068530             PERFORM 299-REPORT-BAD-REQUEST                       00068530
068540         WHEN ACC-OWNER-COUNT = 1                                 00068540
068600             MOVE 'LAST OWNER - CLOSE THE ACCOUNT INSTEAD'        00068600
068700                 TO RPT-BAD-REASON                                00068700
068800             PERFORM 299-REPORT-BAD-REQUEST                       00068800
068810         WHEN CM-PROFILE-CUSTOMER                                 00068810
068815             AND WS-PARAM-NUM2 NOT = CUP-USER-ID                  00068815
068820             MOVE 'CUSTOMERS MAY ONLY REMOVE THEMSELVES'          00068820
068830                 TO RPT-BAD-REASON                                00068830
068840             PERFORM 299-REPORT-BAD-REQUEST                       00068840
068900         WHEN OTHER                                               00068900
069000             MOVE ACC-OWNER-USER-ID(ACC-OWNER-COUNT)              00069000
069100                 TO ACC-OWNER-USER-ID(I)                          00069100
069200             SUBTRACT 1 FROM ACC-OWNER-COUNT                      00069200
069300             IF ACC-OWNER-COUNT = 1                               00069300
069400                 MOVE 'SNG' TO ACC-ACCOUNT-TYPE                   00069400
069500             END-IF                                               00069500
069600             SET CM-DAO-FN-WRITE TO TRUE                          00069600
069700             MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE       00069700
069800             MOVE 'ACC' TO DAO-RECORD-TYPE                        00069800
069900             CALL 'BANKDAO' USING DAO-REQUEST-AREA,               00069900
070000                 PRF-MASTER-RECORD, ACC-MASTER-RECORD,            00070000
070100                 TRN-MASTER-RECORD                                00070100
070128             IF WS-PARAM-NUM2 = CUP-USER-ID                       00070128
070156                 PERFORM 348-FIND-ACCT-IN-CUP-OWNED THRU 348-EXIT 00070156
070184                 IF OWNER-WAS-FOUND                               00070184
070212                     MOVE CUP-OWNED-ACCT-ID(CUP-OWNED-ACCT-COUNT) 00070212
070240                         TO CUP-OWNED-ACCT-ID(J)                  00070240
070268                     SUBTRACT 1 FROM CUP-OWNED-ACCT-COUNT         00070268
070296                 END-IF                                           00070296
070324                 SET CM-DAO-FN-WRITE TO TRUE                      00070324
070352                 MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE   00070352
070380                 MOVE 'PRF' TO DAO-RECORD-TYPE                    00070380
070408                 CALL 'BANKDAO' USING DAO-REQUEST-AREA,           00070408
070436                     CUP-MASTER-RECORD, ACC-MASTER-RECORD,        00070436
070464                     TRN-MASTER-RECORD                            00070464
070492             ELSE                                                 00070492
070520                 MOVE WS-PARAM-NUM2 TO DAO-FILTER-USER-ID         00070520
070548                 SET CM-DAO-FN-READ-ID TO TRUE                    00070548
070576                 MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE   00070576
070604                 MOVE 'PRF' TO DAO-RECORD-TYPE                    00070604
070632                 CALL 'BANKDAO' USING DAO-REQUEST-AREA,           00070632
070660                     TUP-MASTER-RECORD, ACC-MASTER-RECORD,        00070660
070688                     TRN-MASTER-RECORD                            00070688
070716                 PERFORM 347-FIND-ACCT-IN-OWNED THRU 347-EXIT     00070716
070744                 IF OWNER-WAS-FOUND                               00070744
070772                     MOVE TUP-OWNED-ACCT-ID(TUP-OWNED-ACCT-COUNT) 00070772
070800                         TO TUP-OWNED-ACCT-ID(J)                  00070800
070828                     SUBTRACT 1 FROM TUP-OWNED-ACCT-COUNT         00070828
070856                 END-IF                                           00070856
070884                 SET CM-DAO-FN-WRITE TO TRUE                      00070884
070912                 MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE   00070912
070940                 MOVE 'PRF' TO DAO-RECORD-TYPE                    00070940
070968                 CALL 'BANKDAO' USING DAO-REQUEST-AREA,           00070968
070996                     TUP-MASTER-RECORD, ACC-MASTER-RECORD,        00070996
071024                     TRN-MASTER-RECORD                            00071024
071052             END-IF                                               00071052
071093             MOVE 'AOR' TO TRN-TRANSACTION-TYPE                   00071093
071094             MOVE CUP-USER-ID TO TRN-ACTING-USER-ID               00071094
071095             MOVE WS-PARAM-NUM2 TO TRN-SOURCE-ACCOUNT-ID          00071095
071096             MOVE WS-PARAM-NUM TO TRN-DEST-ACCOUNT-ID             00071096
071097             MOVE -1 TO TRN-MONEY-AMOUNT                          00071097
071098             PERFORM 780-WRITE-TRANSACTION-RECORD                 00071098
071099     END-EVALUATE.                                                00071099
071100 *                                                                00071100
071200 346-FIND-OWNER-IN-ACCT.                                          00071200
071300     MOVE 1 TO I.                                                 00071300
071400     MOVE 'N' TO WS-FOUND-OWNER-SW.                               00071400
071500 346-SCAN-OWNER.                                                  00071500
071600     IF I > ACC-OWNER-COUNT                                       00071600
071700         GO TO 346-EXIT                                           00071700
071800     END-IF.                                                      00071800
071900     IF ACC-OWNER-USER-ID(I) = WS-PARAM-NUM2                      00071900
072000         MOVE 'Y' TO WS-FOUND-OWNER-SW                            00072000
072100         GO TO 346-EXIT                                           00072100
072200     END-IF.                                                      00072200
072300     ADD 1 TO I.                                                  00072300
072400     GO TO 346-SCAN-OWNER.                                        00072400
072500 346-EXIT.                                                        00072500
072600     EXIT.                                                        00072600
072700 *                                                                00072700
072800 347-FIND-ACCT-IN-OWNED.                                          00072800
072900     MOVE 1 TO J.                                                 00072900
073000     MOVE 'N' TO WS-FOUND-OWNER-SW.                               00073000
073100 347-SCAN-OWNED.                                                  00073100
073200     IF J > TUP-OWNED-ACCT-COUNT                                  00073200
073300         GO TO 347-EXIT                                           00073300
073400     END-IF.                                                      00073400
073500     IF TUP-OWNED-ACCT-ID(J) = WS-PARAM-NUM                       00073500
073600         MOVE 'Y' TO WS-FOUND-OWNER-SW                            00073600
073700         GO TO 347-EXIT                                           00073700
073800     END-IF.                                                      00073800
073900     ADD 1 TO J.                                                  00073900
074000     GO TO 347-SCAN-OWNED.                                        00074000
074100 347-EXIT.                                                        00074100
074200     EXIT.                                                        00074200
074204 *                                                                00074204
074208 *    348-FIND-ACCT-IN-CUP-OWNED - ADDED 22/02/22 (TICKET 0179).  00074208
074212 *    SAME SCAN AS 347-FIND-ACCT-IN-OWNED BUT AGAINST THE CURRENT 00074212
074216 *    USER'S OWN WORKING-STORAGE PROFILE COPY - USED WHEN A       00074216
074220 *    CUSTOMER REMOVES THEMSELF AS AN ACCOUNT OWNER.              00074220
074224 348-FIND-ACCT-IN-CUP-OWNED.                                      00074224
074228     MOVE 1 TO J.                                                 00074228
074232     MOVE 'N' TO WS-FOUND-OWNER-SW.                               00074232
074236 348-SCAN-CUP-OWNED.                                              00074236
074240     IF J > CUP-OWNED-ACCT-COUNT                                  00074240
074244         GO TO 348-EXIT                                           00074244
074248     END-IF.                                                      00074248
074252     IF CUP-OWNED-ACCT-ID(J) = WS-PARAM-NUM                       00074252
074256         MOVE 'Y' TO WS-FOUND-OWNER-SW                            00074256
074260         GO TO 348-EXIT                                           00074260
074264     END-IF.                                                      00074264
074268     ADD 1 TO J.                                                  00074268
074272     GO TO 348-SCAN-CUP-OWNED.                                    00074272
074276 348-EXIT.                                                        00074276
074280     EXIT.                                                        00074280
074284 *                                                                00074284
074288 *    349-CHECK-OWNS-ACCOUNT - ADDED 22/02/22 (TICKET 0179).      00074288
074292 *    EMPLOYEES AND ADMINISTRATORS MAY ACT AGAINST ANY ACCOUNT;   00074292
074296 *    A CUSTOMER MAY ACT AGAINST AN ACCOUNT ONLY IF IT IS IN      00074296
074300 *    THEIR OWNED-ACCOUNT TABLE.  USED BY DEPOSIT, WITHDRAW AND   00074300
074304 *    TRANSFER (TRANSFER CHECKS THE SOURCE ACCOUNT ONLY).         00074304
074308 349-CHECK-OWNS-ACCOUNT.                                          00074308
074312     MOVE 'N' TO WS-OWNS-ACCT-SW.                                 00074312
074316     IF CM-PROFILE-EMPLOYEE OR CM-PROFILE-ADMIN                   00074316
074320         MOVE 'Y' TO WS-OWNS-ACCT-SW                              00074320
074324         GO TO 349-EXIT                                           00074324
074328     END-IF.                                                      00074328
074332     MOVE 1 TO L.                                                 00074332
074336 349-SCAN-OWNS-ACCT.                                              00074336
074340     IF L > CUP-OWNED-ACCT-COUNT                                  00074340
074344         GO TO 349-EXIT                                           00074344
074348     END-IF.                                                      00074348
074352     IF CUP-OWNED-ACCT-ID(L) = ACC-ACCOUNT-ID                     00074352
074356         MOVE 'Y' TO WS-OWNS-ACCT-SW                              00074356
074360         GO TO 349-EXIT                                           00074360
074364     END-IF.                                                      00074364
074368     ADD 1 TO L.                                                  00074368
074372     GO TO 349-SCAN-OWNS-ACCT.                                    00074372
074376 349-EXIT.                                                        00074376
074380     EXIT.                                                        00074380
074395 *                                                                00074395
074400 350-DEPOSIT.                                                     00074400
074500     MOVE REQ-PARAM(1)(1:9) TO WS-PARAM-NUM.                      00074500
074600     MOVE REQ-PARAM(2)(1:9) TO WS-PARAM-AMT.                      00074600
074700     MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID.                  00074700
074800     SET CM-DAO-FN-READ-ID TO TRUE.                               00074800
074900     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00074900
075000     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00075000
075100     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00075100
075200         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00075200
075300     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00075300
075365     MOVE 'N' TO WS-OWNS-ACCT-SW.                                 00075365
075430     IF CM-DAO-OK                                                 00075430
075495         PERFORM 349-CHECK-OWNS-ACCOUNT THRU 349-EXIT             00075495
075560     END-IF.                                                      00075560
075625     EVALUATE TRUE                                                00075625
075690         WHEN NOT CM-DAO-OK OR ACC-ACCOUNT-STATUS NOT = 'OPN'     00075690
075755             MOVE 'ACCOUNT NOT FOUND OR NOT OPEN'                 00075755
075820                 TO RPT-BAD-REASON                                00075820
075885             PERFORM 299-REPORT-BAD-REQUEST                       00075885
075950         WHEN NOT OWNS-TARGET-ACCOUNT                             00075950
076015             MOVE 'NOT PERMITTED FOR CURRENT USER'                00076015
076080                 TO RPT-BAD-REASON                                00076080
076145             PERFORM 299-REPORT-BAD-REQUEST                       00076145
076210         WHEN OTHER                                               00076210
076275             ADD WS-PARAM-AMT TO ACC-FUNDS                        00076275
076340             SET CM-DAO-FN-WRITE TO TRUE                          00076340
076405             MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE       00076405
076470             CALL 'BANKDAO' USING DAO-REQUEST-AREA,               00076470
076500                 PRF-MASTER-RECORD, ACC-MASTER-RECORD,            00076500
076535                 TRN-MASTER-RECORD                                00076535
076600             ADD 1 TO NUM-DEPOSITS                                00076600
076665             ADD WS-PARAM-AMT TO NUM-DEPOSIT-TOTAL                00076665
076730             MOVE 'FDP' TO TRN-TRANSACTION-TYPE                   00076730
076795             MOVE CUP-USER-ID TO TRN-ACTING-USER-ID               00076795
076860             MOVE -1 TO TRN-SOURCE-ACCOUNT-ID                     00076860
076925             MOVE WS-PARAM-NUM TO TRN-DEST-ACCOUNT-ID             00076925
076990             MOVE WS-PARAM-AMT TO TRN-MONEY-AMOUNT                00076990
077055             PERFORM 780-WRITE-TRANSACTION-RECORD                 00077055
077120     END-EVALUATE.                                                00077120
077200 *                                                                00077200
077300 *    355-WITHDRAW - NO OVERDRAFTS ARE EVER PERMITTED.  IF        00077300
077400 *    WS-PARAM-AMT EXCEEDS THE BALANCE THE REQUEST IS REJECTED    00077400
077500 *    OUTRIGHT, THE SAME WAY THE OLD TELLER TERMINAL REFUSED THE  00077500
077600 *    TRANSACTION AT THE COUNTER.                                 00077600
077700 355-WITHDRAW.                                                    00077700
077800     MOVE REQ-PARAM(1)(1:9) TO WS-PARAM-NUM.                      00077800
077900     MOVE REQ-PARAM(2)(1:9) TO WS-PARAM-AMT.                      00077900
078000     MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID.                  00078000
078100     SET CM-DAO-FN-READ-ID TO TRUE.                               00078100
078200     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00078200
078300     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00078300
078400     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00078400
078500         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00078500
078600     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00078600
078620     MOVE 'N' TO WS-OWNS-ACCT-SW.                                 00078620
078640     IF CM-DAO-OK                                                 00078640
078660         PERFORM 349-CHECK-OWNS-ACCOUNT THRU 349-EXIT             00078660
078680     END-IF.                                                      00078680
078700     EVALUATE TRUE                                                00078700
078800         WHEN NOT CM-DAO-OK OR ACC-ACCOUNT-STATUS NOT = 'OPN'     00078800
078900             MOVE 'ACCOUNT NOT FOUND OR NOT OPEN'                 00078900
079000                 TO RPT-BAD-REASON                                00079000
079100             PERFORM 299-REPORT-BAD-REQUEST                       00079100
079120         WHEN NOT OWNS-TARGET-ACCOUNT                             00079120
079140             MOVE 'NOT PERMITTED FOR CURRENT USER'                00079140
079160                 TO RPT-BAD-REASON                                00079160
079180             PERFORM 299-REPORT-BAD-REQUEST                       00079180
079200         WHEN WS-PARAM-AMT > ACC-FUNDS                            00079200
079300             MOVE 'INSUFFICIENT FUNDS - NO OVERDRAFTS'            00079300
079400                 TO RPT-BAD-REASON                                00079400
079500             PERFORM 299-REPORT-BAD-REQUEST                       00079500
079600         WHEN OTHER                                               00079600
079700             SUBTRACT WS-PARAM-AMT FROM ACC-FUNDS                 00079700
079800             SET CM-DAO-FN-WRITE TO TRUE                          00079800
079900             MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE       00079900
080000             CALL 'BANKDAO' USING DAO-REQUEST-AREA,               00080000
080100                 PRF-MASTER-RECORD, ACC-MASTER-RECORD,            00080100
080200                 TRN-MASTER-RECORD                                00080200
080300             ADD 1 TO NUM-WITHDRAWALS                             00080300
080400             ADD WS-PARAM-AMT TO NUM-WITHDRAW-TOTAL               00080400
080500             MOVE 'FWD' TO TRN-TRANSACTION-TYPE                   00080500
080600             MOVE CUP-USER-ID TO TRN-ACTING-USER-ID               00080600
080700             MOVE -1 TO TRN-SOURCE-ACCOUNT-ID                     00080700
080800             MOVE WS-PARAM-NUM TO TRN-DEST-ACCOUNT-ID             00080800
080900             MOVE WS-PARAM-AMT TO TRN-MONEY-AMOUNT                00080900
081000             PERFORM 780-WRITE-TRANSACTION-RECORD                 00081000
081100     END-EVALUATE.                                                00081100
081200 *                                                                00081200
081300 360-TRANSFER.                                                    00081300
081400     MOVE REQ-PARAM(1)(1:9) TO WS-PARAM-NUM.                      00081400
081500     MOVE REQ-PARAM(2)(1:9) TO WS-PARAM-NUM2.                     00081500
081600     MOVE REQ-PARAM(3)(1:9) TO WS-PARAM-AMT.                      00081600
081700     MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID.                  00081700
081800     SET CM-DAO-FN-READ-ID TO TRUE.                               00081800
081900     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00081900
082000     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00082000
082100     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00082100
082200         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00082200
082300     MOVE DAO-RETURN-CODE TO WS-SAVE-RC.                          00082300
082320     MOVE 'N' TO WS-OWNS-ACCT-SW.                                 00082320
082340     IF WS-SAVE-RC = 00                                           00082340
082360         PERFORM 349-CHECK-OWNS-ACCOUNT THRU 349-EXIT             00082360
082380     END-IF.                                                      00082380
082400     MOVE WS-PARAM-NUM2 TO DAO-FILTER-ACCOUNT-ID.                 00082400
082500     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00082500
082600         AC2-MASTER-RECORD, TRN-MASTER-RECORD.                    00082600
082700     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00082700
082800     EVALUATE TRUE                                                00082800
082900         WHEN WS-SAVE-RC NOT = 00 OR CM-DAO-RETURN-CODE NOT = 00  00082900
083000             MOVE 'SOURCE OR DESTINATION NOT FOUND'               00083000
083100                 TO RPT-BAD-REASON                                00083100
083200             PERFORM 299-REPORT-BAD-REQUEST                       00083200
083300         WHEN ACC-ACCOUNT-STATUS NOT = 'OPN'                      00083300
083400              OR AC2-ACCOUNT-STATUS NOT = 'OPN'                   00083400
083500             MOVE 'BOTH ACCOUNTS MUST BE OPEN'                    00083500
083600                 TO RPT-BAD-REASON                                00083600
083700             PERFORM 299-REPORT-BAD-REQUEST                       00083700
083720         WHEN NOT OWNS-TARGET-ACCOUNT                             00083720
083740             MOVE 'NOT PERMITTED FOR CURRENT USER'                00083740
083760                 TO RPT-BAD-REASON                                00083760
083780             PERFORM 299-REPORT-BAD-REQUEST                       00083780
083800         WHEN WS-PARAM-AMT > ACC-FUNDS                            00083800
083900             MOVE 'INSUFFICIENT FUNDS - NO OVERDRAFTS'            00083900
084000                 TO RPT-BAD-REASON                                00084000
084100             PERFORM 299-REPORT-BAD-REQUEST                       00084100
084200         WHEN OTHER                                               00084200
084300             SUBTRACT WS-PARAM-AMT FROM ACC-FUNDS                 00084300
084400             ADD WS-PARAM-AMT TO AC2-FUNDS                        00084400
084500             SET CM-DAO-FN-WRITE TO TRUE                          00084500
084600             MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE       00084600
084700             MOVE 'ACC' TO DAO-RECORD-TYPE                        00084700
084800             CALL 'BANKDAO' USING DAO-REQUEST-AREA,               00084800
084900                 PRF-MASTER-RECORD, ACC-MASTER-RECORD,            00084900
085000                 TRN-MASTER-RECORD                                00085000
085100             SET CM-DAO-FN-WRITE TO TRUE                          00085100
085200             MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE       00085200
085300             MOVE 'ACC' TO DAO-RECORD-TYPE                        00085300
085400             CALL 'BANKDAO' USING DAO-REQUEST-AREA,               00085400
085500                 PRF-MASTER-RECORD, AC2-MASTER-RECORD,            00085500
085600                 TRN-MASTER-RECORD                                00085600
085700             ADD 1 TO NUM-TRANSFERS                               00085700
085800             ADD WS-PARAM-AMT TO NUM-TRANSFER-TOTAL               00085800
085900             MOVE 'FTR' TO TRN-TRANSACTION-TYPE                   00085900
086000             MOVE CUP-USER-ID TO TRN-ACTING-USER-ID               00086000
086100             MOVE WS-PARAM-NUM TO TRN-SOURCE-ACCOUNT-ID           00086100
086200             MOVE WS-PARAM-NUM2 TO TRN-DEST-ACCOUNT-ID            00086200
086300             MOVE WS-PARAM-AMT TO TRN-MONEY-AMOUNT                00086300
086400             PERFORM 780-WRITE-TRANSACTION-RECORD                 00086400
086500     END-EVALUATE.                                                00086500
086600 *                                                                00086600
086700 365-VIEW-ACCOUNTS.                                               00086700
086800     IF REQ-PARAM-COUNT = 0                                       00086800
086900         MOVE 1 TO I                                              00086900
087000         PERFORM 366-VIEW-OWNED-ACCT THRU 366-EXIT                00087000
087100             UNTIL I > CUP-OWNED-ACCT-COUNT                       00087100
087200     ELSE                                                         00087200
087210         IF REQ-PARAM(1)(1:6) = 'BYUSER'                          00087210
087220             PERFORM 369-VIEW-BYUSER-ACCT THRU 369-EXIT           00087220
087230         ELSE                                                     00087230
087300             MOVE 1 TO J                                          00087300
087400             PERFORM 367-VIEW-PARAM-ACCT THRU 367-EXIT            00087400
087500                 UNTIL J > REQ-PARAM-COUNT                        00087500
087510         END-IF                                                   00087510
087600     END-IF.                                                      00087600
087700 *                                                                00087700
087800 366-VIEW-OWNED-ACCT.                                             00087800
087900     MOVE CUP-OWNED-ACCT-ID(I) TO DAO-FILTER-ACCOUNT-ID.          00087900
088000     SET CM-DAO-FN-READ-ID TO TRUE.                               00088000
088100     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00088100
088200     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00088200
088300     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00088300
088400         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00088400
088500     PERFORM 368-WRITE-ACCT-VIEW-LINE.                            00088500
088600     ADD 1 TO I.                                                  00088600
088700 366-EXIT.                                                        00088700
088800     EXIT.                                                        00088800
088900 *                                                                00088900
089000 367-VIEW-PARAM-ACCT.                                             00089000
089100     MOVE REQ-PARAM(J)(1:9) TO WS-PARAM-NUM.                      00089100
089200     MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID.                  00089200
089300     SET CM-DAO-FN-READ-ID TO TRUE.                               00089300
089400     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00089400
089500     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00089500
089600     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00089600
089700         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00089700
089800     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00089800
089900     IF CM-DAO-OK                                                 00089900
089910         PERFORM 370-CHECK-ACCT-PERMITTED THRU 370-EXIT           00089910
089920         IF ACCT-VIEW-PERMITTED                                   00089920
090000             PERFORM 368-WRITE-ACCT-VIEW-LINE                     00090000
090010         ELSE                                                     00090010
090020             MOVE ACC-ACCOUNT-ID TO RPT-VIEW-ID                   00090020
090030             MOVE 'ACCOUNT ' TO RPT-VIEW-KIND                     00090030
090040             MOVE 'NOT PERMITTED' TO RPT-VIEW-TEXT                00090040
090050             WRITE RPT-RECORD FROM RPT-VIEW-LINE                  00090050
090060         END-IF                                                   00090060
090100     END-IF.                                                      00090100
090200     ADD 1 TO J.                                                  00090200
090300 367-EXIT.                                                        00090300
090400     EXIT.                                                        00090400
090500 *                                                                00090500
090600 368-WRITE-ACCT-VIEW-LINE.                                        00090600
090700     MOVE 'ACCOUNT ' TO RPT-VIEW-KIND.                            00090700
090800     MOVE ACC-ACCOUNT-ID TO RPT-VIEW-ID.                          00090800
090900     MOVE SPACES TO RPT-VIEW-TEXT.                                00090900
090950     MOVE ACC-FUNDS TO WS-VIEW-AMT-EDIT.                          00090950
091000     STRING ACC-ACCOUNT-STATUS ' ' ACC-ACCOUNT-TYPE               00091000
091100         ' FUNDS ' WS-VIEW-AMT-EDIT                               00091100
091150         DELIMITED BY SIZE INTO RPT-VIEW-TEXT.                    00091150
091200     WRITE RPT-RECORD FROM RPT-VIEW-LINE.                         00091200
091203 *                                                                00091203
091206 369-VIEW-BYUSER-ACCT.                                            00091206
091209     MOVE REQ-PARAM(2)(1:9) TO WS-PARAM-NUM.                      00091209
091212     MOVE WS-PARAM-NUM TO DAO-FILTER-USER-ID.                     00091212
091215     SET CM-DAO-FN-READ-ID TO TRUE.                               00091215
091218     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00091218
091221     MOVE 'PRF' TO DAO-RECORD-TYPE.                               00091221
091224     CALL 'BANKDAO' USING DAO-REQUEST-AREA, TUP-MASTER-RECORD,    00091224
091227         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00091227
091230     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00091230
091233     IF NOT CM-DAO-OK                                             00091233
091236         GO TO 369-EXIT                                           00091236
091239     END-IF.                                                      00091239
091242     MOVE 1 TO K.                                                 00091242
091245 369-SCAN-BYUSER.                                                 00091245
091248     IF K > TUP-OWNED-ACCT-COUNT                                  00091248
091251         GO TO 369-EXIT                                           00091251
091254     END-IF.                                                      00091254
091257     MOVE TUP-OWNED-ACCT-ID(K) TO DAO-FILTER-ACCOUNT-ID.          00091257
091260     SET CM-DAO-FN-READ-ID TO TRUE.                               00091260
091263     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00091263
091266     MOVE 'ACC' TO DAO-RECORD-TYPE.                               00091266
091269     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00091269
091272         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00091272
091275     PERFORM 370-CHECK-ACCT-PERMITTED THRU 370-EXIT               00091275
091276     IF ACCT-VIEW-PERMITTED                                       00091276
091277         PERFORM 368-WRITE-ACCT-VIEW-LINE                         00091277
091278     ELSE                                                         00091278
091279         MOVE ACC-ACCOUNT-ID TO RPT-VIEW-ID                       00091279
091280         MOVE 'ACCOUNT ' TO RPT-VIEW-KIND                         00091280
091281         MOVE 'NOT PERMITTED' TO RPT-VIEW-TEXT                    00091281
091282         WRITE RPT-RECORD FROM RPT-VIEW-LINE                      00091282
091283     END-IF.                                                      00091283
091500     ADD 1 TO K.                                                  00091500
091510     GO TO 369-SCAN-BYUSER.                                       00091510
091520 369-EXIT.                                                        00091520
091530     EXIT.                                                        00091530
091531 *                                                                00091531
091536 *    370-CHECK-ACCT-PERMITTED - ADDED 13/02/22 (TICKET 0178).    00091536
091541 *    CUSTOMERS MAY ONLY VIEW ACCOUNTS THEY OWN; EMPLOYEES AND    00091541
091546 *    ADMINISTRATORS MAY VIEW ANY ACCOUNT.  SAME SCAN STYLE AS    00091546
091551 *    THE TRANSACTION PERMISSION CHECK IN 384 BELOW.              00091551
091556 370-CHECK-ACCT-PERMITTED.                                        00091556
091561     MOVE 'N' TO WS-ACCT-VIEW-OK-SW.                              00091561
091566     IF CM-PROFILE-EMPLOYEE OR CM-PROFILE-ADMIN                   00091566
091571         MOVE 'Y' TO WS-ACCT-VIEW-OK-SW                           00091571
091576         GO TO 370-EXIT                                           00091576
091581     END-IF.                                                      00091581
091586     MOVE 1 TO L.                                                 00091586
091591 370-SCAN-ACCT-OWNED.                                             00091591
091596     IF L > CUP-OWNED-ACCT-COUNT                                  00091596
091601         GO TO 370-EXIT                                           00091601
091606     END-IF.                                                      00091606
091611     IF CUP-OWNED-ACCT-ID(L) = ACC-ACCOUNT-ID                     00091611
091616         MOVE 'Y' TO WS-ACCT-VIEW-OK-SW                           00091616
091621         GO TO 370-EXIT                                           00091621
091626     END-IF.                                                      00091626
091631     ADD 1 TO L.                                                  00091631
091636     GO TO 370-SCAN-ACCT-OWNED.                                   00091636
091641 370-EXIT.                                                        00091641
091646     EXIT.                                                        00091646
092110 *                                                                00092110
092120 372-VIEW-SELF-PROFILE.                                           00092120
092130     MOVE 'USER    ' TO RPT-VIEW-KIND.                            00092130
092140     MOVE CUP-USER-ID TO RPT-VIEW-ID.                             00092140
092150     MOVE SPACES TO RPT-VIEW-TEXT.                                00092150
092160     STRING CUP-USERNAME ' ' CUP-PROFILE-TYPE                     00092160
092170         DELIMITED BY SIZE INTO RPT-VIEW-TEXT.                    00092170
092180     WRITE RPT-RECORD FROM RPT-VIEW-LINE.                         00092180
092190 *                                                                00092190
092200 375-VIEW-USERS.                                                  00092200
092300     MOVE 'N' TO DAO-EOF-SWITCH.                                  00092300
092400     IF REQ-PARAM-COUNT = 0                                       00092400
092500         MOVE 'Y' TO DAO-START-SWITCH                             00092500
092600         PERFORM 376-VIEW-ALL-USERS THRU 376-EXIT                 00092600
092700             UNTIL DAO-EOF-SWITCH = 'Y'                           00092700
092800     ELSE                                                         00092800
092900         MOVE 1 TO J                                              00092900
093000         PERFORM 377-VIEW-PARAM-USER THRU 377-EXIT                00093000
093100             UNTIL J > REQ-PARAM-COUNT                            00093100
093200     END-IF.                                                      00093200
093300 *                                                                00093300
093400 376-VIEW-ALL-USERS.                                              00093400
093500     SET CM-DAO-FN-READ-ALL TO TRUE.                              00093500
093600     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00093600
093700     MOVE 'PRF' TO DAO-RECORD-TYPE.                               00093700
093800     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00093800
093900         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00093900
094000     MOVE 'N' TO DAO-START-SWITCH.                                00094000
094100     IF DAO-EOF-SWITCH NOT = 'Y'                                  00094100
094200         PERFORM 378-WRITE-USER-VIEW-LINE                         00094200
094300     END-IF.                                                      00094300
094400 376-EXIT.                                                        00094400
094500     EXIT.                                                        00094500
094600 *                                                                00094600
094700 377-VIEW-PARAM-USER.                                             00094700
094800     MOVE REQ-PARAM(J)(1:9) TO WS-PARAM-NUM.                      00094800
094900     MOVE WS-PARAM-NUM TO DAO-FILTER-USER-ID.                     00094900
095000     SET CM-DAO-FN-READ-ID TO TRUE.                               00095000
095100     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00095100
095200     MOVE 'PRF' TO DAO-RECORD-TYPE.                               00095200
095300     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00095300
095400         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00095400
095500     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00095500
095600     IF CM-DAO-OK                                                 00095600
095700         PERFORM 378-WRITE-USER-VIEW-LINE                         00095700
095800     END-IF.                                                      00095800
095900     ADD 1 TO J.                                                  00095900
096000 377-EXIT.                                                        00096000
096100     EXIT.                                                        00096100
096200 *                                                                00096200
096300 378-WRITE-USER-VIEW-LINE.                                        00096300
096400     MOVE 'USER    ' TO RPT-VIEW-KIND.                            00096400
096500     MOVE PRF-USER-ID TO RPT-VIEW-ID.                             00096500
096600     MOVE SPACES TO RPT-VIEW-TEXT.                                00096600
096700     STRING PRF-USERNAME ' ' PRF-PROFILE-TYPE                     00096700
096800         DELIMITED BY SIZE INTO RPT-VIEW-TEXT.                    00096800
096900     WRITE RPT-RECORD FROM RPT-VIEW-LINE.                         00096900
097000 *                                                                00097000
097100 380-VIEW-TRANSACTIONS.                                           00097100
097150     IF REQ-PARAM(1)(1:6) = 'BYIDS '                              00097150
097160         MOVE 2 TO J                                              00097160
097170         PERFORM 383-VIEW-TRANS-BYID THRU 383-EXIT                00097170
097180             UNTIL J > REQ-PARAM-COUNT                            00097180
097190     ELSE                                                         00097190
097200         MOVE 'Y' TO DAO-START-SWITCH                             00097200
097300         MOVE 'N' TO DAO-EOF-SWITCH                               00097300
097400         IF REQ-PARAM(1)(1:6) = 'BYUSER'                          00097400
097500             MOVE REQ-PARAM(2)(1:9) TO WS-PARAM-NUM               00097500
097600             MOVE WS-PARAM-NUM TO DAO-FILTER-USER-ID              00097600
097700             SET CM-DAO-FN-READ-BY-USER TO TRUE                   00097700
097800         ELSE                                                     00097800
097900             MOVE REQ-PARAM(2)(1:9) TO WS-PARAM-NUM               00097900
098000             MOVE WS-PARAM-NUM TO DAO-FILTER-ACCOUNT-ID           00098000
098100             SET CM-DAO-FN-READ-BY-ACCT TO TRUE                   00098100
098200         END-IF                                                   00098200
098300         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00098300
098310         PERFORM 386-CHECK-VIEW-FILTER-OK THRU 386-EXIT           00098310
098320         IF FILTER-VIEW-PERMITTED                                 00098320
098400             PERFORM 381-VIEW-TRANS-LOOP THRU 381-EXIT            00098400
098500                 UNTIL DAO-EOF-SWITCH = 'Y'                       00098500
098501         ELSE                                                     00098501
098502             MOVE 'NOT PERMITTED FOR THIS FILTER'                 00098502
098503                 TO RPT-BAD-REASON                                00098503
098504             PERFORM 299-REPORT-BAD-REQUEST                       00098504
098505         END-IF                                                   00098505
098510     END-IF.                                                      00098510
098600 *                                                                00098600
098700 381-VIEW-TRANS-LOOP.                                             00098700
098800     MOVE 'TRN' TO DAO-RECORD-TYPE.                               00098800
098900     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00098900
099000         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00099000
099100     MOVE 'N' TO DAO-START-SWITCH.                                00099100
099200     IF DAO-EOF-SWITCH NOT = 'Y'                                  00099200
099300         PERFORM 382-WRITE-TRANS-VIEW-LINE                        00099300
099400     END-IF.                                                      00099400
099500 381-EXIT.                                                        00099500
099600     EXIT.                                                        00099600
099700 *                                                                00099700
099800 382-WRITE-TRANS-VIEW-LINE.                                       00099800
099900     MOVE 'TRAN    ' TO RPT-VIEW-KIND.                            00099900
100000     MOVE TRN-TRANSACTION-ID TO RPT-VIEW-ID.                      00100000
100100     MOVE SPACES TO RPT-VIEW-TEXT.                                00100100
100200     STRING TRN-TRANSACTION-TYPE ' ' TRN-TIMESTAMP(1:19)          00100200
100300         DELIMITED BY SIZE INTO RPT-VIEW-TEXT.                    00100300
100400     WRITE RPT-RECORD FROM RPT-VIEW-LINE.                         00100400
100401 383-VIEW-TRANS-BYID.                                             00100401
100402     MOVE REQ-PARAM(J)(1:9) TO WS-PARAM-NUM.                      00100402
100403     MOVE WS-PARAM-NUM TO DAO-FILTER-TRANSACTION-ID.              00100403
100404     SET CM-DAO-FN-READ-ID TO TRUE.                               00100404
100405     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00100405
100406     MOVE 'TRN' TO DAO-RECORD-TYPE.                               00100406
100407     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00100407
100408         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00100408
100409     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00100409
100410     IF NOT CM-DAO-OK                                             00100410
100411         MOVE WS-PARAM-NUM TO RPT-VIEW-ID                         00100411
100412         MOVE 'TRAN    ' TO RPT-VIEW-KIND                         00100412
100413         MOVE 'NOT FOUND' TO RPT-VIEW-TEXT                        00100413
100414         WRITE RPT-RECORD FROM RPT-VIEW-LINE                      00100414
100415     ELSE                                                         00100415
100416         PERFORM 384-CHECK-TRAN-PERMITTED THRU 384-EXIT           00100416
100417         IF TRAN-VIEW-PERMITTED                                   00100417
100418             PERFORM 382-WRITE-TRANS-VIEW-LINE                    00100418
100419         ELSE                                                     00100419
100420             MOVE WS-PARAM-NUM TO RPT-VIEW-ID                     00100420
100421             MOVE 'TRAN    ' TO RPT-VIEW-KIND                     00100421
100422             MOVE 'NOT PERMITTED' TO RPT-VIEW-TEXT                00100422
100423             WRITE RPT-RECORD FROM RPT-VIEW-LINE                  00100423
100424         END-IF                                                   00100424
100425     END-IF.                                                      00100425
100426     ADD 1 TO J.                                                  00100426
100427 383-EXIT.                                                        00100427
100428     EXIT.                                                        00100428
100429 *                                                                00100429
100430 384-CHECK-TRAN-PERMITTED.                                        00100430
100431     MOVE 'N' TO WS-TRAN-VIEW-OK-SW.                              00100431
100432     IF CM-PROFILE-EMPLOYEE OR CM-PROFILE-ADMIN                   00100432
100433         MOVE 'Y' TO WS-TRAN-VIEW-OK-SW                           00100433
100434         GO TO 384-EXIT                                           00100434
100435     END-IF.                                                      00100435
100436     IF TRN-ACTING-USER-ID = CUP-USER-ID                          00100436
100437         MOVE 'Y' TO WS-TRAN-VIEW-OK-SW                           00100437
100438         GO TO 384-EXIT                                           00100438
100439     END-IF.                                                      00100439
100440     MOVE 1 TO K.                                                 00100440
100441 384-SCAN-OWNED.                                                  00100441
100442     IF K > CUP-OWNED-ACCT-COUNT                                  00100442
100443         GO TO 384-EXIT                                           00100443
100444     END-IF.                                                      00100444
100445     IF CUP-OWNED-ACCT-ID(K) = TRN-SOURCE-ACCOUNT-ID              00100445
100446         OR CUP-OWNED-ACCT-ID(K) = TRN-DEST-ACCOUNT-ID            00100446
100447         MOVE 'Y' TO WS-TRAN-VIEW-OK-SW                           00100447
100448         GO TO 384-EXIT                                           00100448
100449     END-IF.                                                      00100449
100450     ADD 1 TO K.                                                  00100450
100451     GO TO 384-SCAN-OWNED.                                        00100451
100452 384-EXIT.                                                        00100452
100453     EXIT.                                                        00100453
100460 *                                                                00100460
100465 *    386-CHECK-VIEW-FILTER-OK - ADDED 13/02/22 (TICKET 0178).    00100465
100470 *    A CUSTOMER MAY VIEW TRANSACTIONS BY USER OR BY ACCOUNT      00100470
100475 *    ONLY WHEN THE FILTER IS THEIR OWN USER-ID OR AN ACCOUNT     00100475
100480 *    THEY OWN - OTHERWISE THE WHOLE REQUEST IS REJECTED, NOT     00100480
100485 *    FILTERED RECORD BY RECORD THE WAY 384 HANDLES BYIDS.        00100485
100490 386-CHECK-VIEW-FILTER-OK.                                        00100490
100495     MOVE 'N' TO WS-VIEW-FILTER-OK-SW.                            00100495
100500     IF CM-PROFILE-EMPLOYEE OR CM-PROFILE-ADMIN                   00100500
100505         MOVE 'Y' TO WS-VIEW-FILTER-OK-SW                         00100505
100510         GO TO 386-EXIT                                           00100510
100515     END-IF.                                                      00100515
100520     IF REQ-PARAM(1)(1:6) = 'BYUSER'                              00100520
100525         IF WS-PARAM-NUM = CUP-USER-ID                            00100525
100530             MOVE 'Y' TO WS-VIEW-FILTER-OK-SW                     00100530
100535         END-IF                                                   00100535
100540         GO TO 386-EXIT                                           00100540
100545     END-IF.                                                      00100545
100550     MOVE 1 TO L.                                                 00100550
100555 386-SCAN-FILTER-OWNED.                                           00100555
100560     IF L > CUP-OWNED-ACCT-COUNT                                  00100560
100565         GO TO 386-EXIT                                           00100565
100570     END-IF.                                                      00100570
100575     IF CUP-OWNED-ACCT-ID(L) = WS-PARAM-NUM                       00100575
100580         MOVE 'Y' TO WS-VIEW-FILTER-OK-SW                         00100580
100582         GO TO 386-EXIT                                           00100582
100584     END-IF.                                                      00100584
100586     ADD 1 TO L.                                                  00100586
100588     GO TO 386-SCAN-FILTER-OWNED.                                 00100588
100590 386-EXIT.                                                        00100590
100592     EXIT.                                                        00100592
100595 *                                                                00100595
100600 385-CREATE-EMPLOYEE.                                             00100600
100700     MOVE REQ-PARAM(1) TO DAO-SEARCH-USERNAME.                    00100700
100800     SET CM-DAO-FN-READ-USERNAME TO TRUE.                         00100800
100900     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00100900
101000     MOVE 'PRF' TO DAO-RECORD-TYPE.                               00101000
101100     CALL 'BANKDAO' USING DAO-REQUEST-AREA, TUP-MASTER-RECORD,    00101100
101200         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00101200
101300     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00101300
101400     IF CM-DAO-OK                                                 00101400
101500         MOVE 'USERNAME ALREADY REGISTERED' TO RPT-BAD-REASON     00101500
101600         PERFORM 299-REPORT-BAD-REQUEST                           00101600
101700     ELSE                                                         00101700
101800         SET CM-DAO-FN-NEXT-ID TO TRUE                            00101800
101900         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00101900
102000         MOVE 'PRF' TO DAO-RECORD-TYPE                            00102000
102100         CALL 'BANKDAO' USING DAO-REQUEST-AREA, TUP-MASTER-RECORD,00102100
102200             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00102200
102300         COMPUTE WS-NEXT-USER-ID = DAO-HIGHEST-ID + 1             00102300
102400         MOVE 'PRF'            TO TUP-RECORD-TAG                  00102400
102500         MOVE WS-NEXT-USER-ID  TO TUP-USER-ID                     00102500
102600         MOVE REQ-PARAM(1)     TO TUP-USERNAME                    00102600
102700         MOVE REQ-PARAM(2)     TO TUP-PASSWORD                    00102700
102800         MOVE 'EMP'            TO TUP-PROFILE-TYPE                00102800
102900         MOVE 0                TO TUP-OWNED-ACCT-COUNT            00102900
103000         SET CM-DAO-FN-WRITE TO TRUE                              00103000
103100         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00103100
103200         CALL 'BANKDAO' USING DAO-REQUEST-AREA, TUP-MASTER-RECORD,00103200
103300             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00103300
103400         MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE               00103400
103500         IF NOT CM-DAO-OK                                         00103500
103600             MOVE 'UNABLE TO WRITE NEW PROFILE' TO RPT-BAD-REASON 00103600
103700             PERFORM 299-REPORT-BAD-REQUEST                       00103700
103800         ELSE                                                     00103800
103810             MOVE 'URG' TO TRN-TRANSACTION-TYPE                   00103810
103820             MOVE CUP-USER-ID TO TRN-ACTING-USER-ID               00103820
103830             MOVE -1 TO TRN-SOURCE-ACCOUNT-ID                     00103830
103840             MOVE WS-NEXT-USER-ID TO TRN-DEST-ACCOUNT-ID          00103840
103850             MOVE -1 TO TRN-MONEY-AMOUNT                          00103850
103860             PERFORM 780-WRITE-TRANSACTION-RECORD                 00103860
103870         END-IF                                                   00103870
103900     END-IF.                                                      00103900
104000 *                                                                00104000
104100 390-CREATE-ADMIN.                                                00104100
104200     MOVE REQ-PARAM(1) TO DAO-SEARCH-USERNAME.                    00104200
104300     SET CM-DAO-FN-READ-USERNAME TO TRUE.                         00104300
104400     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00104400
104500     MOVE 'PRF' TO DAO-RECORD-TYPE.                               00104500
104600     CALL 'BANKDAO' USING DAO-REQUEST-AREA, TUP-MASTER-RECORD,    00104600
104700         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00104700
104800     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00104800
104900     IF CM-DAO-OK                                                 00104900
105000         MOVE 'USERNAME ALREADY REGISTERED' TO RPT-BAD-REASON     00105000
105100         PERFORM 299-REPORT-BAD-REQUEST                           00105100
105200     ELSE                                                         00105200
105300         SET CM-DAO-FN-NEXT-ID TO TRUE                            00105300
105400         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00105400
105500         MOVE 'PRF' TO DAO-RECORD-TYPE                            00105500
105600         CALL 'BANKDAO' USING DAO-REQUEST-AREA, TUP-MASTER-RECORD,00105600
105700             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00105700
105800         COMPUTE WS-NEXT-USER-ID = DAO-HIGHEST-ID + 1             00105800
105900         MOVE 'PRF'            TO TUP-RECORD-TAG                  00105900
106000         MOVE WS-NEXT-USER-ID  TO TUP-USER-ID                     00106000
106100         MOVE REQ-PARAM(1)     TO TUP-USERNAME                    00106100
106200         MOVE REQ-PARAM(2)     TO TUP-PASSWORD                    00106200
106300         MOVE 'ADM'            TO TUP-PROFILE-TYPE                00106300
106400         MOVE 0                TO TUP-OWNED-ACCT-COUNT            00106400
106500         SET CM-DAO-FN-WRITE TO TRUE                              00106500
106600         MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE           00106600
106700         CALL 'BANKDAO' USING DAO-REQUEST-AREA, TUP-MASTER-RECORD,00106700
106800             ACC-MASTER-RECORD, TRN-MASTER-RECORD                 00106800
106900         MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE               00106900
107000         IF NOT CM-DAO-OK                                         00107000
107100             MOVE 'UNABLE TO WRITE NEW PROFILE' TO RPT-BAD-REASON 00107100
107200             PERFORM 299-REPORT-BAD-REQUEST                       00107200
107300         ELSE                                                     00107300
107310             MOVE 'URG' TO TRN-TRANSACTION-TYPE                   00107310
107320             MOVE CUP-USER-ID TO TRN-ACTING-USER-ID               00107320
107330             MOVE -1 TO TRN-SOURCE-ACCOUNT-ID                     00107330
107340             MOVE WS-NEXT-USER-ID TO TRN-DEST-ACCOUNT-ID          00107340
107350             MOVE -1 TO TRN-MONEY-AMOUNT                          00107350
107360             PERFORM 780-WRITE-TRANSACTION-RECORD                 00107360
107370         END-IF                                                   00107370
107400     END-IF.                                                      00107400
107500 *                                                                00107500
107600 700-OPEN-FILES.                                                  00107600
107700     OPEN OUTPUT BANKRPT.                                         00107700
107800     OPEN INPUT BANKREQ.                                          00107800
107900     SET CM-DAO-FN-OPEN TO TRUE.                                  00107900
108000     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00108000
108100     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00108100
108200         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00108200
108300     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00108300
108400 *                                                                00108400
108500 750-READ-REQUEST-FILE.                                           00108500
108600     READ BANKREQ                                                 00108600
108700         AT END MOVE 'Y' TO WS-REQ-EOF-SW                         00108700
108800     END-READ.                                                    00108800
108900 *                                                                00108900
109000 780-WRITE-TRANSACTION-RECORD.                                    00109000
109100     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00109100
109200     ACCEPT CURRENT-TIME FROM TIME.                               00109200
109300     MOVE SPACES TO WS-TIMESTAMP-TEXT.                            00109300
109400     STRING CURRENT-CENTURY CURRENT-YEAR '-' CURRENT-MONTH '-'    00109400
109500         CURRENT-DAY ' ' CURRENT-HOUR ':' CURRENT-MINUTE ':'      00109500
109600         CURRENT-SECOND DELIMITED BY SIZE INTO WS-TIMESTAMP-TEXT. 00109600
109700     SET CM-DAO-FN-NEXT-ID TO TRUE.                               00109700
109800     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00109800
109900     MOVE 'TRN' TO DAO-RECORD-TYPE.                               00109900
110000     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00110000
110100         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00110100
110200     COMPUTE TRN-TRANSACTION-ID = DAO-HIGHEST-ID + 1.             00110200
110300     MOVE 'TRN'             TO TRN-RECORD-TAG.                    00110300
110400     MOVE WS-TIMESTAMP-TEXT TO TRN-TIMESTAMP.                     00110400
110500     SET CM-DAO-FN-WRITE TO TRUE.                                 00110500
110600     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00110600
110700     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00110700
110800         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00110800
110900     MOVE DAO-RETURN-CODE TO CM-DAO-RETURN-CODE.                  00110900
111000     ADD 1 TO NUM-TRAN-RECS.                                      00111000
111100     PERFORM 830-REPORT-TRANSACTION-WRITTEN.                      00111100
111200 *                                                                00111200
111300 790-CLOSE-FILES.                                                 00111300
111400     SET CM-DAO-FN-CLOSE TO TRUE.                                 00111400
111500     MOVE CM-DAO-FUNCTION-CODE TO DAO-FUNCTION-CODE.              00111500
111600     CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-RECORD,    00111600
111700         ACC-MASTER-RECORD, TRN-MASTER-RECORD.                    00111700
111800     CLOSE BANKREQ.                                               00111800
111900     CLOSE BANKRPT.                                               00111900
112000 *                                                                00112000
112100 800-INIT-REPORT.                                                 00112100
112200     MOVE CURRENT-MONTH TO RPT-MM.                                00112200
112300     MOVE CURRENT-DAY   TO RPT-DD.                                00112300
112400     MOVE CURRENT-YEAR  TO RPT-YY.                                00112400
112500     MOVE CURRENT-HOUR  TO RPT-HH.                                00112500
112600     MOVE CURRENT-MINUTE TO RPT-MIN.                              00112600
112700     MOVE CURRENT-SECOND TO RPT-SS.                               00112700
112800     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER ADVANCING C01.       00112800
112900     WRITE RPT-RECORD FROM RPT-TRAN-HDR1 AFTER ADVANCING 2 LINES. 00112900
113000 *                                                                00113000
113100 830-REPORT-TRANSACTION-WRITTEN.                                  00113100
113200     MOVE TRN-TRANSACTION-ID TO RPT-TRAN-ID.                      00113200
113300     MOVE TRN-TRANSACTION-TYPE TO RPT-TRAN-TYPE.                  00113300
113400     MOVE TRN-ACTING-USER-ID TO RPT-ACTING-USER.                  00113400
113500     MOVE TRN-SOURCE-ACCOUNT-ID TO RPT-SOURCE-ACCT.               00113500
113600     MOVE TRN-DEST-ACCOUNT-ID TO RPT-DEST-ACCT.                   00113600
113700     MOVE TRN-MONEY-AMOUNT TO RPT-AMOUNT.                         00113700
113800     WRITE RPT-RECORD FROM RPT-TRAN-DETAIL1.                      00113800
113900 *                                                                00113900
114000 850-REPORT-RUN-TOTALS.                                           00114000
114100     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER ADVANCING C01.    00114100
114200     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER ADVANCING 2 LINES.00114200
114300     MOVE 'USERS REGISTERED'    TO RPT-STATS-LABEL.               00114300
114400     MOVE NUM-USERS-REGISTERED  TO RPT-STATS-COUNT.               00114400
114500     MOVE 0                     TO RPT-STATS-TOTAL.               00114500
114600     WRITE RPT-RECORD FROM RPT-STATS-DETAIL                       00114600
114700             AFTER ADVANCING 1 LINE.                              00114700
114800     MOVE 'ACCOUNTS OPENED'     TO RPT-STATS-LABEL.               00114800
114900     MOVE NUM-ACCTS-OPENED      TO RPT-STATS-COUNT.               00114900
115000     MOVE 0                     TO RPT-STATS-TOTAL.               00115000
115100     WRITE RPT-RECORD FROM RPT-STATS-DETAIL                       00115100
115200             AFTER ADVANCING 1 LINE.                              00115200
115300     MOVE 'DEPOSITS'            TO RPT-STATS-LABEL.               00115300
115400     MOVE NUM-DEPOSITS          TO RPT-STATS-COUNT.               00115400
115500     MOVE NUM-DEPOSIT-TOTAL     TO RPT-STATS-TOTAL.               00115500
115600     WRITE RPT-RECORD FROM RPT-STATS-DETAIL                       00115600
115700             AFTER ADVANCING 1 LINE.                              00115700
115800     MOVE 'WITHDRAWALS'         TO RPT-STATS-LABEL.               00115800
115900     MOVE NUM-WITHDRAWALS       TO RPT-STATS-COUNT.               00115900
116000     MOVE NUM-WITHDRAW-TOTAL    TO RPT-STATS-TOTAL.               00116000
116100     WRITE RPT-RECORD FROM RPT-STATS-DETAIL                       00116100
116200             AFTER ADVANCING 1 LINE.                              00116200
116300     MOVE 'TRANSFERS'           TO RPT-STATS-LABEL.               00116300
116400     MOVE NUM-TRANSFERS         TO RPT-STATS-COUNT.               00116400
116500     MOVE NUM-TRANSFER-TOTAL    TO RPT-STATS-TOTAL.               00116500
116600     WRITE RPT-RECORD FROM RPT-STATS-DETAIL                       00116600
116700             AFTER ADVANCING 1 LINE.                              00116700
116800     MOVE 'BAD REQUESTS'        TO RPT-STATS-LABEL.               00116800
116900     MOVE NUM-BAD-REQUESTS      TO RPT-STATS-COUNT.               00116900
117000     MOVE 0                     TO RPT-STATS-TOTAL.               00117000
117100     WRITE RPT-RECORD FROM RPT-STATS-DETAIL                       00117100
117200             AFTER ADVANCING 1 LINE.                              00117200
