000100 **************************************************************** 00000100
000200 *                                                               *00000200
000300 *    ACCCOPY  -  BANK ACCOUNT MASTER RECORD                    * 00000300
000400 *                                                               *00000400
000500 *    ONE ENTRY PER BANK ACCOUNT (SINGLE OR JOINT).  KEYED BY    *00000500
000600 *    ACC-ACCOUNT-ID ON ACCMSTR.  FUNDS ARE WHOLE CURRENCY       *00000600
000700 *    UNITS - NO CENTS ARE CARRIED ANYWHERE IN THIS SYSTEM.      *00000700
000800 *                                                               *00000800
000900 **************************************************************** 00000900
001000 *    CHANGE LOG                                                  00001000
001100 *    DATE-WRITTEN  03/18/87                                      00001100
001200 *    87/03/18  RFS  0001  ORIGINAL LAYOUT - SINGLE OWNER ONLY    00001200
001300 *    88/09/02  RFS  0015  ADDED OWNER LIST FOR JOINT ACCOUNTS,   00001300
001400 *                         FIXED AT 3 OWNERS                      00001400
001500 *    91/04/02  DWS  0057  CONVERTED OWNER LIST TO ODO, MAX 10    00001500
001600 *                         OWNERS PER ACCOUNT                     00001600
001700 *    93/10/19  JKL  0072  ADDED ACC-RECORD-LENGTH REDEFINITION   00001700
001800 *                         FOR VARIABLE-LENGTH INDEXED WRITE      00001800
001900 *    99/01/05  MPH  0105  Y2K REVIEW - NO DATE FIELDS IN THIS    00001900
002000 *                         RECORD, NO CHANGE REQUIRED.  SIGNED OFF00002000
002100 *                                                                00002100
002200 01  ACC-MASTER-RECORD.                                           00002200
002300     05  ACC-RECORD-TAG              PIC X(03).                   00002300
002400     05  ACC-ACCOUNT-ID               PIC 9(09).                  00002400
002500     05  ACC-ACCOUNT-STATUS          PIC X(03).                   00002500
002600     05  ACC-ACCOUNT-TYPE            PIC X(03).                   00002600
002700     05  ACC-FUNDS                   PIC S9(09).                  00002700
002800     05  ACC-OWNER-COUNT             PIC 9(02) COMP-3.            00002800
002900     05  ACC-OWNER-TABLE.                                         00002900
003000         10  ACC-OWNER-USER-ID       PIC 9(09)                    00003000
003100                 OCCURS 1 TO 10 TIMES                             00003100
003200                 DEPENDING ON ACC-OWNER-COUNT.                    00003200
003300     05  FILLER                      PIC X(15).                   00003300
003400 *                                                                00003400
003500 *    ALTERNATE VIEW - SCANS ACCMSTR FOR THE HIGHEST ASSIGNED     00003500
003600 *    ACCOUNT-ID (SEE 400-FIND-HIGHEST-ID IN BANKDAO).            00003600
003700 01  ACC-MASTER-RECORD-KEY-VIEW REDEFINES ACC-MASTER-RECORD.      00003700
003800     05  FILLER                      PIC X(03).                   00003800
003900     05  ACC-KEY-VIEW-ACCOUNT-ID     PIC 9(09).                   00003900
004000     05  FILLER                      PIC X(122).                  00004000
