000100 **************************************************************** 00000100
000200 *                                                               *00000200
000300 *    BANKDAO  -  MASTER FILE SERVICES SUBPROGRAM               * 00000300
000400 *                                                               *00000400
000500 **************************************************************** 00000500
000600 IDENTIFICATION DIVISION.                                         00000600
000700 PROGRAM-ID.    BANKDAO.                                          00000700
000800 AUTHOR.        R. F. SAYLES.                                     00000800
000900 INSTALLATION.  SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.      00000900
001000 DATE-WRITTEN.  04/09/87.                                         00001000
001100 DATE-COMPILED.                                                   00001100
001200 SECURITY.      NON-CONFIDENTIAL.                                 00001200
001300 *                                                                00001300
001400 *    THIS SUBPROGRAM OWNS THE THREE INDEXED MASTER FILES FOR     00001400
001500 *    THE BANK SYSTEM - PRFMSTR (USER PROFILES), ACCMSTR (BANK    00001500
001600 *    ACCOUNTS) AND TRNMSTR (TRANSACTION LOG).  BANKTRN NEVER     00001600
001700 *    OPENS THESE DATASETS ITSELF - IT CALLS IN HERE FOR EVERY    00001700
001800 *    READ, WRITE, AND "HIGHEST KEY SO FAR" LOOKUP SO THAT THE    00001800
001900 *    FILE HANDLING IS IN ONE PLACE, THE WAY SAM4ABND USED TO     00001900
002000 *    DO THE RECORD UPDATE FOR SAM3ABND.                          00002000
002100 *                                                                00002100
002200 *    CALLING SEQUENCE:                                           00002200
002300 *        CALL 'BANKDAO' USING DAO-REQUEST-AREA, PRF-MASTER-      00002300
002400 *             RECORD, ACC-MASTER-RECORD, TRN-MASTER-RECORD.      00002400
002500 *                                                                00002500
002600 *    THE CALLER SETS DAO-FUNCTION-CODE AND DAO-RECORD-TYPE AND,  00002600
002700 *    FOR A READ OR WRITE, THE APPROPRIATE KEY FIELD(S) AND/OR    00002700
002800 *    RECORD AREA BEFORE THE CALL; BANKDAO SETS DAO-RETURN-CODE   00002800
002900 *    (SEE BANKCOM) AND, ON A SUCCESSFUL READ, THE MATCHING       00002900
003000 *    RECORD AREA ON RETURN.                                      00003000
003100 *                                                                00003100
003200 *    CHANGE LOG                                                  00003200
003300 *    87/04/09  RFS  0004  ORIGINAL PROGRAM - READ-ID, WRITE      00003300
003400 *    88/09/02  RFS  0016  ADDED READ-USERNAME FOR LOGON LOOKUP   00003400
003500 *    91/04/02  DWS  0059  ADDED READ-ALL, READ-BY-USER,          00003500
003600 *                         READ-BY-ACCT BROWSE FUNCTIONS          00003600
003700 *    93/10/19  JKL  0073  ADDED NEXT-ID FUNCTION, RETIRED THE    00003700
003800 *                         OLD WS-HIGH-WATER COPYBOOK APPROACH    00003800
003900 *    96/02/14  JKL  0089  ADDED OPEN/CLOSE FUNCTIONS SO BANKTRN  00003900
004000 *                         CONTROLS THE FILE OPEN LIFETIME        00004000
004100 *    99/01/05  MPH  0108  Y2K REVIEW - NO DATE ARITHMETIC IN     00004100
004200 *                         THIS PROGRAM.  SIGNED OFF.             00004200
004300 *    05/11/14  MPH  0143  ADDED WS-MASTERS-OPEN-SW GUARD SO A    00004300
004400 *                         STRAY SECOND OPEN CANNOT ABEND A RERUN 00004400
004410 *    12/09/10  RFS  0171  ADDED A TRN CASE TO READ-BY-ID AND A   00004410
004420 *                         MATCHING FILTER FIELD SO BANKTRN CAN   00004420
004430 *                         LOOK UP TRANSACTIONS ONE EXPLICIT ID AT00004430
004440 *                         A TIME (VIEW-TRANSACTIONS EXPLICIT-ID- 00004440
004450 *                         LIST CASE)                             00004450
004500 *                                                                00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER.  IBM-390.                                       00004800
004900 OBJECT-COMPUTER.  IBM-390.                                       00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM                                           00005100
005200     CLASS NUMERIC-TAG IS 'P' THRU 'T'                            00005200
005300     UPSI-0 ON STATUS IS DAO-RERUN-REQUESTED.                     00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600     SELECT PRFMSTR ASSIGN TO PRFMSTR                             00005600
005700         ORGANIZATION IS INDEXED                                  00005700
005800         ACCESS MODE IS DYNAMIC                                   00005800
005900         RECORD KEY IS PRF-USER-ID                                00005900
006000         ALTERNATE RECORD KEY IS PRF-USERNAME                     00006000
006100         FILE STATUS IS WS-PRFMSTR-STATUS.                        00006100
006200     SELECT ACCMSTR ASSIGN TO ACCMSTR                             00006200
006300         ORGANIZATION IS INDEXED                                  00006300
006400         ACCESS MODE IS DYNAMIC                                   00006400
006500         RECORD KEY IS ACC-ACCOUNT-ID                             00006500
006600         FILE STATUS IS WS-ACCMSTR-STATUS.                        00006600
006700     SELECT TRNMSTR ASSIGN TO TRNMSTR                             00006700
006800         ORGANIZATION IS INDEXED                                  00006800
006900         ACCESS MODE IS DYNAMIC                                   00006900
007000         RECORD KEY IS TRN-TRANSACTION-ID                         00007000
007100         FILE STATUS IS WS-TRNMSTR-STATUS.                        00007100
007200 *                                                                00007200
007300 DATA DIVISION.                                                   00007300
007400 FILE SECTION.                                                    00007400
007500 FD  PRFMSTR                                                      00007500
007600     RECORDING MODE IS F.                                         00007600
007700 COPY PRFCOPY.                                                    00007700
007800 *                                                                00007800
007900 FD  ACCMSTR                                                      00007900
008000     RECORDING MODE IS F.                                         00008000
008100 COPY ACCCOPY.                                                    00008100
008200 *                                                                00008200
008300 FD  TRNMSTR                                                      00008300
008400     RECORDING MODE IS F.                                         00008400
008500 COPY TRNCOPY.                                                    00008500
008600 *                                                                00008600
008700 WORKING-STORAGE SECTION.                                         00008700
008800 01  WS-FILE-STATUS-CODES.                                        00008800
008900     05  WS-PRFMSTR-STATUS       PIC X(02) VALUE SPACES.          00008900
009000         88  PRFMSTR-OK             VALUE '00'.                   00009000
009100         88  PRFMSTR-NOT-FOUND      VALUE '23'.                   00009100
009200         88  PRFMSTR-DUP-KEY        VALUE '22'.                   00009200
009300     05  WS-ACCMSTR-STATUS       PIC X(02) VALUE SPACES.          00009300
009400         88  ACCMSTR-OK             VALUE '00'.                   00009400
009500         88  ACCMSTR-NOT-FOUND      VALUE '23'.                   00009500
009600         88  ACCMSTR-DUP-KEY        VALUE '22'.                   00009600
009700     05  WS-TRNMSTR-STATUS       PIC X(02) VALUE SPACES.          00009700
009800         88  TRNMSTR-OK             VALUE '00'.                   00009800
009900         88  TRNMSTR-NOT-FOUND      VALUE '23'.                   00009900
010000         88  TRNMSTR-DUP-KEY        VALUE '22'.                   00010000
010100     05  WS-EOF-STATUS           PIC X(02) VALUE SPACES.          00010100
010200         88  AT-END-OF-FILE          VALUE '10'.                  00010200
010300 01  WS-CONTROL-SWITCHES.                                         00010300
010400     05  WS-MASTERS-OPEN-SW      PIC X(01) VALUE 'N'.             00010400
010500         88  MASTERS-ARE-OPEN       VALUE 'Y'.                    00010500
010600     05  DAO-RERUN-REQUESTED     PIC X(01) VALUE 'N'.             00010600
010700     05  WS-TRAN-MATCHED-SW      PIC X(01) VALUE 'N'.             00010700
010800 01  WS-WORK-FIELDS.                                              00010800
010900     05  WS-HIGH-WATER-ID        PIC S9(09) COMP-3 VALUE 0.       00010900
011000     05  WS-CANDIDATE-NUM        PIC 9(09) COMP     VALUE 0.      00011000
011100 COPY BANKCOM.                                                    00011100
011200 *                                                                00011200
011300 LINKAGE SECTION.                                                 00011300
011400 01  DAO-REQUEST-AREA.                                            00011400
011500     05  DAO-FUNCTION-CODE       PIC X(08).                       00011500
011600     05  DAO-RETURN-CODE         PIC 9(02) COMP-3.                00011600
011700     05  DAO-RECORD-TYPE         PIC X(03).                       00011700
011800     05  DAO-START-SWITCH        PIC X(01).                       00011800
011900     05  DAO-EOF-SWITCH          PIC X(01).                       00011900
012000     05  DAO-SEARCH-USERNAME     PIC X(20).                       00012000
012100     05  DAO-FILTER-USER-ID      PIC S9(09).                      00012100
012200     05  DAO-FILTER-ACCOUNT-ID   PIC S9(09).                      00012200
012250     05  DAO-FILTER-TRANSACTION-ID PIC S9(09).                    00012250
012300     05  DAO-HIGHEST-ID          PIC S9(09).                      00012300
012400 01  LK-PRF-MASTER-RECORD.                                        00012400
012500     05  FILLER                  PIC X(249).                      00012500
012600 01  LK-ACC-MASTER-RECORD.                                        00012600
012700     05  FILLER                  PIC X(134).                      00012700
012800 01  LK-TRN-MASTER-RECORD.                                        00012800
012900     05  FILLER                  PIC X(86).                       00012900
013000 *                                                                00013000
013100 PROCEDURE DIVISION USING DAO-REQUEST-AREA,                       00013100
013200             LK-PRF-MASTER-RECORD, LK-ACC-MASTER-RECORD,          00013200
013300             LK-TRN-MASTER-RECORD.                                00013300
013400 *                                                                00013400
013500 000-MAIN-ENTRY.                                                  00013500
013600     MOVE DAO-FUNCTION-CODE TO CM-DAO-FUNCTION-CODE.              00013600
013700     MOVE 00 TO CM-DAO-RETURN-CODE.                               00013700
013800     EVALUATE TRUE                                                00013800
013900         WHEN CM-DAO-FN-OPEN                                      00013900
014000             PERFORM 050-OPEN-MASTERS                             00014000
014100         WHEN CM-DAO-FN-CLOSE                                     00014100
014200             PERFORM 060-CLOSE-MASTERS                            00014200
014300         WHEN CM-DAO-FN-READ-ID                                   00014300
014400             PERFORM 200-READ-BY-ID                               00014400
014500         WHEN CM-DAO-FN-READ-USERNAME                             00014500
014600             PERFORM 210-READ-BY-USERNAME                         00014600
014700         WHEN CM-DAO-FN-READ-ALL                                  00014700
014800             PERFORM 220-READ-ALL                                 00014800
014900         WHEN CM-DAO-FN-READ-BY-USER                              00014900
015000             PERFORM 230-READ-TRANS-FILTERED                      00015000
015100         WHEN CM-DAO-FN-READ-BY-ACCT                              00015100
015200             PERFORM 230-READ-TRANS-FILTERED                      00015200
015300         WHEN CM-DAO-FN-WRITE                                     00015300
015400             PERFORM 300-WRITE-RECORD                             00015400
015500         WHEN CM-DAO-FN-NEXT-ID                                   00015500
015600             PERFORM 400-FIND-HIGHEST-ID                          00015600
015700         WHEN OTHER                                               00015700
015800             MOVE 12 TO CM-DAO-RETURN-CODE                        00015800
015900     END-EVALUATE.                                                00015900
016000     MOVE CM-DAO-RETURN-CODE TO DAO-RETURN-CODE.                  00016000
016100     GOBACK.                                                      00016100
016200 *                                                                00016200
016300 050-OPEN-MASTERS.                                                00016300
016400     IF NOT MASTERS-ARE-OPEN                                      00016400
016500         OPEN I-O PRFMSTR                                         00016500
016600         OPEN I-O ACCMSTR                                         00016600
016700         OPEN I-O TRNMSTR                                         00016700
016800         MOVE 'Y' TO WS-MASTERS-OPEN-SW                           00016800
016900         IF WS-PRFMSTR-STATUS NOT = '00'                          00016900
017000          OR WS-ACCMSTR-STATUS NOT = '00'                         00017000
017100          OR WS-TRNMSTR-STATUS NOT = '00'                         00017100
017200             MOVE 08 TO CM-DAO-RETURN-CODE                        00017200
017300         END-IF                                                   00017300
017400     END-IF.                                                      00017400
017500 *                                                                00017500
017600 060-CLOSE-MASTERS.                                               00017600
017700     IF MASTERS-ARE-OPEN                                          00017700
017800         CLOSE PRFMSTR                                            00017800
017900         CLOSE ACCMSTR                                            00017900
018000         CLOSE TRNMSTR                                            00018000
018100         MOVE 'N' TO WS-MASTERS-OPEN-SW                           00018100
018200     END-IF.                                                      00018200
018300 *                                                                00018300
018400 200-READ-BY-ID.                                                  00018400
018500     EVALUATE DAO-RECORD-TYPE                                     00018500
018600         WHEN 'PRF'                                               00018600
018700             MOVE DAO-FILTER-USER-ID TO PRF-USER-ID               00018700
018800             READ PRFMSTR                                         00018800
018900                 INVALID KEY MOVE 04 TO CM-DAO-RETURN-CODE        00018900
019000             END-READ                                             00019000
019100             IF CM-DAO-RETURN-CODE = 00                           00019100
019200                 MOVE PRF-MASTER-RECORD TO LK-PRF-MASTER-RECORD   00019200
019300             END-IF                                               00019300
019400         WHEN 'ACC'                                               00019400
019500             MOVE DAO-FILTER-ACCOUNT-ID TO ACC-ACCOUNT-ID         00019500
019600             READ ACCMSTR                                         00019600
019700                 INVALID KEY MOVE 04 TO CM-DAO-RETURN-CODE        00019700
019800             END-READ                                             00019800
019900             IF CM-DAO-RETURN-CODE = 00                           00019900
020000                 MOVE ACC-MASTER-RECORD TO LK-ACC-MASTER-RECORD   00020000
020100             END-IF                                               00020100
020110         WHEN 'TRN'                                               00020110
020120             MOVE DAO-FILTER-TRANSACTION-ID TO TRN-TRANSACTION-ID 00020120
020130             READ TRNMSTR                                         00020130
020140                 INVALID KEY MOVE 04 TO CM-DAO-RETURN-CODE        00020140
020150             END-READ                                             00020150
020160             IF CM-DAO-RETURN-CODE = 00                           00020160
020170                 MOVE TRN-MASTER-RECORD TO LK-TRN-MASTER-RECORD   00020170
020180             END-IF                                               00020180
020200         WHEN OTHER                                               00020200
020300             MOVE 12 TO CM-DAO-RETURN-CODE                        00020300
020400     END-EVALUATE.                                                00020400
020500 *                                                                00020500
020600 210-READ-BY-USERNAME.                                            00020600
020700     MOVE DAO-SEARCH-USERNAME TO PRF-USERNAME.                    00020700
020800     READ PRFMSTR KEY IS PRF-USERNAME                             00020800
020900         INVALID KEY MOVE 04 TO CM-DAO-RETURN-CODE                00020900
021000     END-READ.                                                    00021000
021100     IF CM-DAO-RETURN-CODE = 00                                   00021100
021200         MOVE PRF-MASTER-RECORD TO LK-PRF-MASTER-RECORD           00021200
021300     END-IF.                                                      00021300
021400 *                                                                00021400
021500 220-READ-ALL.                                                    00021500
021600     MOVE 'N' TO DAO-EOF-SWITCH.                                  00021600
021700     EVALUATE DAO-RECORD-TYPE                                     00021700
021800         WHEN 'PRF'                                               00021800
021900             IF DAO-START-SWITCH = 'Y'                            00021900
022000                 MOVE LOW-VALUES TO PRF-USER-ID                   00022000
022100                 START PRFMSTR KEY NOT LESS THAN PRF-USER-ID      00022100
022200                     INVALID KEY MOVE '10' TO WS-EOF-STATUS       00022200
022300                 END-START                                        00022300
022400             END-IF                                               00022400
022500             IF WS-EOF-STATUS NOT = '10'                          00022500
022600                 READ PRFMSTR NEXT RECORD                         00022600
022700                     AT END MOVE '10' TO WS-EOF-STATUS            00022700
022800                 END-READ                                         00022800
022900             END-IF                                               00022900
023000             IF WS-EOF-STATUS = '10'                              00023000
023100                 MOVE 'Y' TO DAO-EOF-SWITCH                       00023100
023200             ELSE                                                 00023200
023300                 MOVE PRF-MASTER-RECORD TO LK-PRF-MASTER-RECORD   00023300
023400             END-IF                                               00023400
023500         WHEN 'ACC'                                               00023500
023600             IF DAO-START-SWITCH = 'Y'                            00023600
023700                 MOVE LOW-VALUES TO ACC-ACCOUNT-ID                00023700
023800                 START ACCMSTR KEY NOT LESS THAN ACC-ACCOUNT-ID   00023800
023900                     INVALID KEY MOVE '10' TO WS-EOF-STATUS       00023900
024000                 END-START                                        00024000
024100             END-IF                                               00024100
024200             IF WS-EOF-STATUS NOT = '10'                          00024200
024300                 READ ACCMSTR NEXT RECORD                         00024300
024400                     AT END MOVE '10' TO WS-EOF-STATUS            00024400
024500                 END-READ                                         00024500
024600             END-IF                                               00024600
024700             IF WS-EOF-STATUS = '10'                              00024700
024800                 MOVE 'Y' TO DAO-EOF-SWITCH                       00024800
024900             ELSE                                                 00024900
025000                 MOVE ACC-MASTER-RECORD TO LK-ACC-MASTER-RECORD   00025000
025100             END-IF                                               00025100
025200         WHEN OTHER                                               00025200
025300             MOVE 12 TO CM-DAO-RETURN-CODE                        00025300
025400     END-EVALUATE.                                                00025400
025500 *                                                                00025500
025600 230-READ-TRANS-FILTERED.                                         00025600
025700     MOVE 'N' TO DAO-EOF-SWITCH.                                  00025700
025800     IF DAO-START-SWITCH = 'Y'                                    00025800
025900         MOVE LOW-VALUES TO TRN-TRANSACTION-ID                    00025900
026000         START TRNMSTR KEY NOT LESS THAN TRN-TRANSACTION-ID       00026000
026100             INVALID KEY MOVE '10' TO WS-EOF-STATUS               00026100
026200         END-START                                                00026200
026300     END-IF.                                                      00026300
026400 230-READ-NEXT-MATCH.                                             00026400
026500     IF WS-EOF-STATUS = '10'                                      00026500
026600         MOVE 'Y' TO DAO-EOF-SWITCH                               00026600
026700     ELSE                                                         00026700
026800         READ TRNMSTR NEXT RECORD                                 00026800
026900             AT END MOVE '10' TO WS-EOF-STATUS                    00026900
027000         END-READ                                                 00027000
027100         IF WS-EOF-STATUS = '10'                                  00027100
027200             MOVE 'Y' TO DAO-EOF-SWITCH                           00027200
027300         ELSE                                                     00027300
027400             MOVE 'N' TO WS-TRAN-MATCHED-SW                       00027400
027500             IF CM-DAO-FN-READ-BY-USER                            00027500
027600                 IF TRN-ACTING-USER-ID = DAO-FILTER-USER-ID       00027600
027700                     MOVE 'Y' TO WS-TRAN-MATCHED-SW               00027700
027800                 END-IF                                           00027800
027900             ELSE                                                 00027900
028000                 IF TRN-SOURCE-ACCOUNT-ID = DAO-FILTER-ACCOUNT-ID 00028000
028100                     MOVE 'Y' TO WS-TRAN-MATCHED-SW               00028100
028200                 END-IF                                           00028200
028300                 IF TRN-DEST-ACCOUNT-ID = DAO-FILTER-ACCOUNT-ID   00028300
028400                     MOVE 'Y' TO WS-TRAN-MATCHED-SW               00028400
028500                 END-IF                                           00028500
028600             END-IF                                               00028600
028700             IF WS-TRAN-MATCHED-SW = 'Y'                          00028700
028800                 MOVE TRN-MASTER-RECORD TO LK-TRN-MASTER-RECORD   00028800
028900             ELSE                                                 00028900
029000                 GO TO 230-READ-NEXT-MATCH                        00029000
029100             END-IF                                               00029100
029200         END-IF                                                   00029200
029300     END-IF.                                                      00029300
029400 *                                                                00029400
029500 300-WRITE-RECORD.                                                00029500
029600     EVALUATE DAO-RECORD-TYPE                                     00029600
029700         WHEN 'PRF'                                               00029700
029800             MOVE LK-PRF-MASTER-RECORD TO PRF-MASTER-RECORD       00029800
029900             WRITE PRF-MASTER-RECORD                              00029900
030000                 INVALID KEY                                      00030000
030100                     REWRITE PRF-MASTER-RECORD                    00030100
030200                         INVALID KEY MOVE 08 TO CM-DAO-RETURN-CODE00030200
030300                     END-REWRITE                                  00030300
030400             END-WRITE                                            00030400
030500         WHEN 'ACC'                                               00030500
030600             MOVE LK-ACC-MASTER-RECORD TO ACC-MASTER-RECORD       00030600
030700             WRITE ACC-MASTER-RECORD                              00030700
030800                 INVALID KEY                                      00030800
030900                     REWRITE ACC-MASTER-RECORD                    00030900
031000                         INVALID KEY MOVE 08 TO CM-DAO-RETURN-CODE00031000
031100                     END-REWRITE                                  00031100
031200             END-WRITE                                            00031200
031300         WHEN 'TRN'                                               00031300
031400             MOVE LK-TRN-MASTER-RECORD TO TRN-MASTER-RECORD       00031400
031500             WRITE TRN-MASTER-RECORD                              00031500
031600                 INVALID KEY MOVE 08 TO CM-DAO-RETURN-CODE        00031600
031700             END-WRITE                                            00031700
031800         WHEN OTHER                                               00031800
031900             MOVE 12 TO CM-DAO-RETURN-CODE                        00031900
032000     END-EVALUATE.                                                00032000
032100 *                                                                00032100
032200 400-FIND-HIGHEST-ID.                                             00032200
032300     MOVE ZERO TO WS-HIGH-WATER-ID.                               00032300
032400     MOVE LOW-VALUES TO WS-EOF-STATUS.                            00032400
032500     EVALUATE DAO-RECORD-TYPE                                     00032500
032600         WHEN 'PRF'                                               00032600
032700             MOVE LOW-VALUES TO PRF-USER-ID                       00032700
032800             START PRFMSTR KEY NOT LESS THAN PRF-USER-ID          00032800
032900                 INVALID KEY MOVE '10' TO WS-EOF-STATUS           00032900
033000             END-START                                            00033000
033100             PERFORM 410-SCAN-PRF-HIGH THRU 410-EXIT              00033100
033200         WHEN 'ACC'                                               00033200
033300             MOVE LOW-VALUES TO ACC-ACCOUNT-ID                    00033300
033400             START ACCMSTR KEY NOT LESS THAN ACC-ACCOUNT-ID       00033400
033500                 INVALID KEY MOVE '10' TO WS-EOF-STATUS           00033500
033600             END-START                                            00033600
033700             PERFORM 420-SCAN-ACC-HIGH THRU 420-EXIT              00033700
033800         WHEN 'TRN'                                               00033800
033900             MOVE LOW-VALUES TO TRN-TRANSACTION-ID                00033900
034000             START TRNMSTR KEY NOT LESS THAN TRN-TRANSACTION-ID   00034000
034100                 INVALID KEY MOVE '10' TO WS-EOF-STATUS           00034100
034200             END-START                                            00034200
034300             PERFORM 430-SCAN-TRN-HIGH THRU 430-EXIT              00034300
034400         WHEN OTHER                                               00034400
034500             MOVE 12 TO CM-DAO-RETURN-CODE                        00034500
034600     END-EVALUATE.                                                00034600
034700     MOVE WS-HIGH-WATER-ID TO DAO-HIGHEST-ID.                     00034700
034800 *                                                                00034800
034900 410-SCAN-PRF-HIGH.                                               00034900
035000     IF WS-EOF-STATUS = '10'                                      00035000
035100         GO TO 410-EXIT                                           00035100
035200     END-IF.                                                      00035200
035300     READ PRFMSTR NEXT RECORD                                     00035300
035400         AT END MOVE '10' TO WS-EOF-STATUS                        00035400
035500     END-READ.                                                    00035500
035600     IF WS-EOF-STATUS = '10'                                      00035600
035700         GO TO 410-EXIT                                           00035700
035800     END-IF.                                                      00035800
035900     MOVE PRF-USER-ID TO WS-CANDIDATE-NUM.                        00035900
036000     IF WS-CANDIDATE-NUM > WS-HIGH-WATER-ID                       00036000
036100         MOVE WS-CANDIDATE-NUM TO WS-HIGH-WATER-ID                00036100
036200     END-IF.                                                      00036200
036300     GO TO 410-SCAN-PRF-HIGH.                                     00036300
036400 410-EXIT.                                                        00036400
036500     EXIT.                                                        00036500
036600 *                                                                00036600
036700 420-SCAN-ACC-HIGH.                                               00036700
036800     IF WS-EOF-STATUS = '10'                                      00036800
036900         GO TO 420-EXIT                                           00036900
037000     END-IF.                                                      00037000
037100     READ ACCMSTR NEXT RECORD                                     00037100
037200         AT END MOVE '10' TO WS-EOF-STATUS                        00037200
037300     END-READ.                                                    00037300
037400     IF WS-EOF-STATUS = '10'                                      00037400
037500         GO TO 420-EXIT                                           00037500
037600     END-IF.                                                      00037600
037700     MOVE ACC-ACCOUNT-ID TO WS-CANDIDATE-NUM.                     00037700
037800     IF WS-CANDIDATE-NUM > WS-HIGH-WATER-ID                       00037800
037900         MOVE WS-CANDIDATE-NUM TO WS-HIGH-WATER-ID                00037900
038000     END-IF.                                                      00038000
038100     GO TO 420-SCAN-ACC-HIGH.                                     00038100
038200 420-EXIT.                                                        00038200
038300     EXIT.                                                        00038300
038400 *                                                                00038400
038500 430-SCAN-TRN-HIGH.                                               00038500
038600     IF WS-EOF-STATUS = '10'                                      00038600
038700         GO TO 430-EXIT                                           00038700
038800     END-IF.                                                      00038800
038900     READ TRNMSTR NEXT RECORD                                     00038900
039000         AT END MOVE '10' TO WS-EOF-STATUS                        00039000
039100     END-READ.                                                    00039100
039200     IF WS-EOF-STATUS = '10'                                      00039200
039300         GO TO 430-EXIT                                           00039300
039400     END-IF.                                                      00039400
039500     MOVE TRN-TRANSACTION-ID TO WS-CANDIDATE-NUM.                 00039500
039600     IF WS-CANDIDATE-NUM > WS-HIGH-WATER-ID                       00039600
039700         MOVE WS-CANDIDATE-NUM TO WS-HIGH-WATER-ID                00039700
039800     END-IF.                                                      00039800
039900     GO TO 430-SCAN-TRN-HIGH.                                     00039900
040000 430-EXIT.                                                        00040000
040100     EXIT.                                                        00040100
