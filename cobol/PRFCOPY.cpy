000100 **************************************************************** 00000100
000200 *                                                               *00000200
000300 *    PRFCOPY  -  USER PROFILE MASTER RECORD                    * 00000300
000400 *                                                               *00000400
000500 *    ONE ENTRY PER REGISTERED USER OF THE BANK SYSTEM.  KEYED  * 00000500
000600 *    BY PRF-USER-ID ON PRFMSTR; PRF-USERNAME IS CARRIED AS AN   *00000600
000700 *    ALTERNATE KEY FOR LOGON LOOKUP.  PASSWORD IS CARRIED IN    *00000700
000800 *    THE CLEAR, AS IT WAS IN THE ORIGINAL FRONT-END - THAT IS   *00000800
000900 *    NOT THIS COPYBOOK'S PROBLEM TO FIX.                        *00000900
001000 *                                                               *00001000
001100 **************************************************************** 00001100
001200 *    CHANGE LOG                                                  00001200
001300 *    DATE-WRITTEN  03/11/87                                      00001300
001400 *    87/03/11  RFS  0000  ORIGINAL LAYOUT - FIXED PROFILE RECORD 00001400
001500 *    88/09/02  RFS  0014  ADDED OWNED-ACCOUNT LIST, FIXED AT 5   00001500
001600 *    91/04/02  DWS  0056  CONVERTED OWNED-ACCOUNT LIST TO ODO,   00001600
001700 *                         MAX 20 JOINT/SOLE ACCOUNTS PER USER    00001700
001800 *    93/10/19  JKL  0071  ADDED PRF-RECORD-LENGTH REDEFINITION   00001800
001900 *                         FOR VARIABLE-LENGTH INDEXED WRITE      00001900
002000 *    99/01/05  MPH  0104  Y2K REVIEW - NO DATE FIELDS IN THIS    00002000
002100 *                         RECORD, NO CHANGE REQUIRED.  SIGNED OFF00002100
002200 *                                                                00002200
002300 01  PRF-MASTER-RECORD.                                           00002300
002400     05  PRF-RECORD-TAG              PIC X(03).                   00002400
002500     05  PRF-USER-ID                 PIC 9(09).                   00002500
002600     05  PRF-USERNAME                PIC X(20).                   00002600
002700     05  PRF-PASSWORD                PIC X(20).                   00002700
002800     05  PRF-PROFILE-TYPE            PIC X(03).                   00002800
002900     05  PRF-OWNED-ACCT-COUNT        PIC 9(02) COMP-3.            00002900
003000     05  PRF-OWNED-ACCT-TABLE.                                    00003000
003100         10  PRF-OWNED-ACCT-ID       PIC 9(09)                    00003100
003200                 OCCURS 1 TO 20 TIMES                             00003200
003300                 DEPENDING ON PRF-OWNED-ACCT-COUNT.               00003300
003400     05  FILLER                      PIC X(12).                   00003400
003500 *                                                                00003500
003600 *    ALTERNATE VIEW - USED ONLY WHEN SCANNING PRFMSTR FOR THE    00003600
003700 *    HIGHEST ASSIGNED USER-ID (400-FIND-HIGHEST-ID IN BANKDAO).  00003700
003800 01  PRF-MASTER-RECORD-KEY-VIEW REDEFINES PRF-MASTER-RECORD.      00003800
003900     05  FILLER                      PIC X(03).                   00003900
004000     05  PRF-KEY-VIEW-USER-ID        PIC 9(09).                   00004000
004100     05  FILLER                      PIC X(237).                  00004100
